000010****************************************************************
000020*                                                               *
000030*             Gold-Standard Meta-Analysis Engine                *
000040*                                                               *
000050****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100      program-id.       mrstudy.
000110**
000120    Author.          Vincent B Coen FBCS, FIDM, FIDPM, 04/11/1988.
000130**
000140    Installation.     Applewood Computers.
000150**
000160    Date-Written.     04/11/1988.
000170**
000180    Date-Compiled.
000190**
000200  Security. Copyright (C) 1988 - 2026 & later, Vincent Bryan Coen.
000210                 Distributed under the GNU General Public License.
000220                      See the file COPYING for details.
000230**
000240    Remarks.        Reads the binary 2x2 study file, works up each
000250                    study's log odds ratio, pools fixed and random
000260                    effects, checks heterogeneity and runs Egger's
000270                      test for publication bias, writes the tagged
000280                    results file and prints the validation report.
000290**
000300    Version.          See Prog-Name in WS.
000310**
000320    Called Modules.
000330                      MRMATH  - Sqrt/Ln/Exp kernels.
000340                      MRSTAT  - Normal/Chi-Sq/Student-T CDFs.
000350**
000360    Files used :
000370                      STUDIES-IN.   Binary study records.
000380                      RESULTS-OUT.  Tagged result records.
000390                      MR-REPORT.    Printed validation report.
000400**
000410    Error messages used.
000420                      MR001 - MR003, MR005, MR009.
000430**
000440* Changes:
000450* 04/11/1988 vbc - 1.0.00 Created - Started coding from Pyrgstr.   CR-0001
000460* 19/06/1991 vbc - 1.1.00 Added heterogeneity block                CR-0002
000470*         (Q/I2/tau2/H2).
000480* 11/02/1994 vbc - 1.2.00 Random effects                           CR-0003
000490*         (DerSimonian-Laird) added.
000500* 28/09/1998 vbc - 1.2.01 Y2K review - no 2-digit years            CR-0004
000510*         held anywhere in this program; DATE-WRITTEN kept as-is.
000530* 14/03/1999 vbc - 1.2.02 Confirmed clean for century rollover.    CR-0005
000540* 06/11/2025 vbc - 1.3.00 Egger's regression test added (A6).      CR-0006
000550* 21/11/2025 vbc - 1.3.01 Results file split into 5 tagged record  CR-0007
000560*                         types sharing one FD area - see wsmrres.
000570* 09/12/2025 vbc - 1.3.02 Zero-cell continuity                     CR-0008
000580*         correction (A1) wired into BB100 - previously assumed
000590* no zeroes.
000592* 09/12/2025 vbc - 1.3.03 Now COPYs WSMRFIL and opens off          CR-0009
000594*         MR-File-Names by ASSIGN DYNAMIC instead of a hard-coded
000596*         literal, checking MR-File-Defs-Count first (MR009).
000600*
000610****************************************************************
000620*
000630* Copyright Notice.
000640* ****************
000650*
000660* This notice supersedes all prior copyright notices & was
000670* updated 2024-04-16.
000680*
000690* These files and programs are part of the Applewood Computers
000700* Accounting System and is Copyright (c) Vincent B Coen.
000710* 1976-2026 and later.
000720*
000730* This program is now free software; you can redistribute it
000740* and/or modify it under the terms listed here and of the GNU
000750* General Public License as published by the Free Software
000760* Foundation; version 3 and later as revised for PERSONAL USAGE
000770* ONLY and that includes for use within a business but EXCLUDES
000780* repackaging or for Resale, Rental or Hire in ANY way.
000820*
000830* ACAS is distributed in the hope that it will be useful, but
000840* WITHOUT ANY WARRANTY; without even the implied warranty of
000850* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
000860* GNU General Public License for more details. If it breaks, you
000870* own both pieces but I will endeavour to fix it, providing you
000880* tell me about the problem.
000920*
000930* You should have received a copy of the GNU General Public
000940* License along with ACAS; see the file COPYING. If not, write to
000950* the Free Software Foundation, 59 Temple Place, Suite 330,
000960* Boston, MA 02111-1307 USA.
000990*
001000****************************************************************
001010*
001020 environment              division.
001030*================================
001040*
001050 configuration section.
001060 special-names.
001070     class Mr-Numeric-Class is "0123456789".
001080*
001090 input-output             section.
001100 file-control.
001110     select   Mr-Studies-File   assign dynamic mr-file-names (1)
001120                                organization line sequential
001130                                status       Mr-Studies-Status.
001140*
001150     select   Mr-Results-File   assign dynamic mr-file-names (3)
001160                                organization line sequential
001170                                status       Mr-Results-Status.
001180*
001190     select   Mr-Report-File    assign dynamic mr-file-names (6)
001200                                organization line sequential
001210                                status       Mr-Report-Status.
001220*
001230 data                     division.
001240*================================
001250*
001260 file section.
001270*
001280 fd  Mr-Studies-File.
001290 01  Mr-Studies-Record            pic x(30).
001300*
001310 fd  Mr-Results-File.
001320 01  Mr-Results-Record            pic x(132).
001330*
001340 fd  Mr-Report-File.
001350 01  Mr-Report-Record             pic x(132).
001360*
001370 working-storage section.
001380*-----------------------
001390*
001400 77  prog-name               pic x(17) value "mrstudy (1.3.02)".
001410 77  Mr-Studies-Status       pic xx    value "00".
001420 77  Mr-Results-Status       pic xx    value "00".
001430 77  Mr-Report-Status        pic xx    value "00".
001440*
001450 copy "wsmrstd.cob".
001460 copy "wsmrres.cob".
001470 copy "wsmrwrk.cob".
001480 copy "wsmrfnc.cob".
001485 copy "wsmrfil.cob".
001490*
001500 01  Mr-Print-Line               pic x(132)      value spaces.
001510*
001520 01  Mr-Detail-Line.
001530     03  filler                  pic x(01)       value space.
001540     03  MD-Name                 pic x(10).
001550     03  filler                  pic x(01)       value space.
001560     03  MD-Yi                   pic -9.99999999.
001570     03  filler                  pic x(01)       value space.
001580     03  MD-Sei                  pic  9.99999999.
001590     03  filler                  pic x(01)       value space.
001600     03  MD-Effect               pic z9.9999.
001610     03  filler                  pic x(01)       value space.
001620     03  MD-CI-Lower             pic z9.9999.
001630     03  filler                  pic x(01)       value space.
001640     03  MD-CI-Upper             pic z9.9999.
001650     03  filler                  pic x(02)       value spaces.
001660     03  MD-Pct-Fixed            pic z9.9999.
001670     03  filler                  pic x(01)       value space.
001680     03  MD-Pct-Random           pic z9.9999.
001690     03  filler                  pic x(52)       value spaces.
001700*
001710 01  Mr-Sum-Line.
001720     03  filler                  pic x(01)       value space.
001730     03  MS-Label                pic x(14).
001740     03  MS-Log-Effect           pic -9.99999999.
001750     03  filler                  pic x(01)       value space.
001760     03  MS-Effect               pic z9.9999.
001770     03  filler                  pic x(01)       value space.
001780     03  MS-Se                   pic  9.99999999.
001790     03  filler                  pic x(01)       value space.
001800     03  MS-CI-Lower             pic z9.9999.
001810     03  filler                  pic x(01)       value space.
001820     03  MS-CI-Upper             pic z9.9999.
001830     03  filler                  pic x(01)       value space.
001840     03  MS-Z                    pic -9.9999.
001850     03  filler                  pic x(01)       value space.
001860     03  MS-P                    pic  9.999999999.
001870     03  filler                  pic x(39)       value spaces.
001880*
001890 01  Mr-Het-Line.
001900     03  filler                  pic x(01)       value space.
001910     03  MH-Q                    pic zzzz9.999999.
001920     03  filler                  pic x(01)       value space.
001930     03  MH-Df                   pic zz9.
001940     03  filler                  pic x(01)       value space.
001950     03  MH-Q-Pval                pic  9.999999999.
001960     03  filler                  pic x(01)       value space.
001970     03  MH-I2                    pic zz9.9999.
001980     03  filler                  pic x(01)       value space.
001990     03  MH-Tau2                   pic  9.99999999.
002000     03  filler                  pic x(01)       value space.
002010     03  MH-H2                      pic zzzz9.999999.
002020     03  filler                  pic x(60)       value spaces.
002030*
002040 01  Mr-Egg-Line.
002050     03  filler                  pic x(01)       value space.
002060     03  ME-Intercept             pic -9.99999999.
002070     03  filler                  pic x(01)       value space.
002080     03  ME-Se-Int                 pic  9.99999999.
002090     03  filler                  pic x(01)       value space.
002100     03  ME-T-Value                 pic -9.9999.
002110     03  filler                  pic x(01)       value space.
002120     03  ME-Df                       pic zz9.
002130     03  filler                  pic x(01)       value space.
002140     03  ME-P-Value                   pic  9.999999999.
002150     03  filler                  pic x(72)       value spaces.
002160*
002170 01  Mr-Egg-Work.
002180     03  MR-EW-Sum-X              pic s9(07)v9(08) comp-3.
002190     03  MR-EW-Sum-Y              pic s9(07)v9(08) comp-3.
002200     03  MR-EW-Mean-X             pic s9(07)v9(08) comp-3.
002210     03  MR-EW-Mean-Y             pic s9(07)v9(08) comp-3.
002220     03  MR-EW-Sxx                pic s9(07)v9(08) comp-3.
002230     03  MR-EW-Sxy                pic s9(07)v9(08) comp-3.
002240     03  MR-EW-Sse                pic s9(07)v9(08) comp-3.
002250     03  MR-EW-Mse                pic s9(07)v9(08) comp-3.
002260     03  MR-EW-X                  pic s9(07)v9(08) comp-3.
002270     03  MR-EW-Y                  pic s9(07)v9(08) comp-3.
002280     03  MR-EW-Fitted             pic s9(07)v9(08) comp-3.
002290     03  MR-EW-Resid              pic s9(07)v9(08) comp-3.
002300     03  filler                   pic x(04).
002310*
002320* Redefinition - byte-layout view of the Egger accumulator block
002330* for dump work, packed shop style, instead of naming all 11
002340* fields.
002350*
002360 01  MR-Egg-Clear-View redefines Mr-Egg-Work.
002370     03  MR-EGC-Slot             pic x(08)  occurs 11.
002380     03  filler                  pic x(04).
002390*
002400 01  Mr-Pooled-Fe.
002410     03  MR-Pfe-Log-Effect        pic s9(07)v9(08) comp-3.
002420     03  MR-Pfe-Se                pic  9(07)v9(08) comp-3.
002430     03  filler                   pic x(01).
002440*
002450 01  Mr-Pooled-Re.
002460     03  MR-Pre-Log-Effect        pic s9(07)v9(08) comp-3.
002470     03  MR-Pre-Se                pic  9(07)v9(08) comp-3.
002480     03  MR-Pre-Z                 pic s9(07)v9(08) comp-3.
002490     03  MR-Pre-P                 pic  9(01)v9(10) comp-3.
002500     03  filler                   pic x(01).
002510*
002520 01  Mr-Heterog-Work.
002530     03  MR-HW-Q                  pic  9(07)v9(08) comp-3.
002540     03  MR-HW-Df                 pic  9(03)       comp.
002550     03  MR-HW-Q-Pval             pic  9(01)v9(10) comp-3.
002560     03  MR-HW-C                  pic  9(11)v9(08) comp-3.
002570     03  MR-HW-Tau2               pic  9(07)v9(08) comp-3.
002580     03  MR-HW-Tau                pic  9(07)v9(08) comp-3.
002590     03  MR-HW-I2                 pic  9(03)v9(04) comp-3.
002600     03  MR-HW-H2                 pic  9(07)v9(08) comp-3.
002610     03  filler                   pic x(01).
002620*
002630 01  Mr-Egger-Result.
002640     03  MR-EG-Intercept          pic s9(07)v9(08) comp-3.
002650     03  MR-EG-Slope              pic s9(07)v9(08) comp-3.
002660     03  MR-EG-Se-Int             pic  9(07)v9(08) comp-3.
002670     03  MR-EG-T-Value            pic s9(07)v9(08) comp-3.
002680     03  MR-EG-Df                 pic  9(03)       comp.
002690     03  MR-EG-P-Value            pic  9(01)v9(10) comp-3.
002700     03  filler                   pic x(01).
002710*
002720 01  Mr-Effect-Work.
002730     03  MR-EFW-Yi                pic s9(07)v9(10) comp-3.
002740     03  MR-EFW-Sei               pic s9(07)v9(10) comp-3.
002750     03  MR-EFW-Effect            pic s9(07)v9(10) comp-3.
002760     03  MR-EFW-CI-Lower          pic s9(07)v9(10) comp-3.
002770     03  MR-EFW-CI-Upper          pic s9(07)v9(10) comp-3.
002780     03  filler                   pic x(01).
002790*
002800 77  MR-Sub-Sx                    pic 99          comp.
002810*
002820 linkage section.
002830*--------------
002840*
002850 procedure division.
002860*==================
002870*
002880 aa000-Main               section.
002890*********************************
002900*
002910     move     zero    to MR-K MR-K-Rejected
002920                          MR-Page-Cnt MR-Line-Cnt MR-Rec-Cnt.
002930     move     "N"     to MR-Eof-Sw.
002940*
002950     perform  aa010-Open-Mr-Files.
002960     perform  aa050-Load-Studies.
002970     perform  aa060-Pool-And-Report.
002980     perform  aa070-Write-Results.
002990     perform  cc000-Print-Report.
003000*
003010     close    Mr-Studies-File
003020              Mr-Results-File
003030              Mr-Report-File.
003040     move     zero to Return-Code.
003050     goback.
003060*
003070 aa000-Exit.  exit section.
003080*
003090****************************************************************
003100*  File opens - abort with a message if the study file is       *
003110*  missing, same escalation pattern used on the payroll opens.   *
003120****************************************************************
003130 aa010-Open-Mr-Files            section.
003140*
003142     if       MR-File-Defs-Count not = 6
003144              display  MR009
003146              move     16 to Return-Code
003148              goback.
003150     open     input  Mr-Studies-File.
003160     if       Mr-Studies-Status not = "00"
003170              display  MR001  Mr-Studies-Status
003180              move     16 to Return-Code
003190              goback.
003200*
003210     open     output Mr-Results-File.
003220     if       Mr-Results-Status not = "00"
003230              display  MR005  Mr-Results-Status
003240              close    Mr-Studies-File
003250              move     16 to Return-Code
003260              goback.
003270*
003280     open     output Mr-Report-File.
003290*
003300 aa010-Exit.  exit section.
003310*
003320****************************************************************
003330*  Load the study table and work up each study's effect          *
003340*  (A batch flow steps 1-2).                                     *
003350****************************************************************
003360 aa050-Load-Studies              section.
003370*
003380     perform  aa055-Read-Study.
003390     perform  aa057-Load-Loop until Mr-Eof.
003400*
003410 aa050-Exit.  exit section.
003420*
003430 aa057-Load-Loop.
003440     if       MR-K > 49
003450              display  MR003
003460              go to    aa057-Skip.
003470*
003480     add      1 to MR-K.
003490     set      MR-SX to MR-K.
003500     move     Mr-Studies-Record to MR-Study-In-Record.
003510     move     MR-SI-Study-Name  to MR-ST-Name (MR-SX).
003520     move     "Y"                to MR-ST-Used (MR-SX).
003530*
003540     compute  MR-ST-A (MR-SX) = MR-SI-Events-1.
003550     compute  MR-ST-B (MR-SX) = MR-SI-Total-1 - MR-SI-Events-1.
003560     compute  MR-ST-C (MR-SX) = MR-SI-Events-2.
003570     compute  MR-ST-D (MR-SX) = MR-SI-Total-2 - MR-SI-Events-2.
003580*
003590     perform  bb100-Calc-Study-Effect.
003600*
003610 aa057-Skip.
003620     perform  aa055-Read-Study.
003630*
003640 aa055-Read-Study.
003650     read     Mr-Studies-File
003660              at end move "Y" to MR-Eof-Sw.
003670*
003680****************************************************************
003690*  A1 - Per-study log odds ratio with zero-cell continuity       *
003700*       correction.                                              *
003710****************************************************************
003720 bb100-Calc-Study-Effect.
003730     move     MR-ST-A (MR-SX) to MR-Cell-A.
003740     move     MR-ST-B (MR-SX) to MR-Cell-B.
003750     move     MR-ST-C (MR-SX) to MR-Cell-C.
003760     move     MR-ST-D (MR-SX) to MR-Cell-D.
003770*
003780     if       MR-Cz-A = zero  or  MR-Cz-B = zero
003790       or     MR-Cz-C = zero  or  MR-Cz-D = zero
003800              add  0.5 to MR-Cell-A MR-Cell-B MR-Cell-C MR-Cell-D.
003810*
003820     compute  MR-Fn-X rounded =
003830              (MR-Cell-A * MR-Cell-D) / (MR-Cell-B * MR-Cell-C).
003840     move     02  to MR-Fn-Code.
003850     call     "mrmath"  using  MR-Fn-Data.
003860     move     MR-Fn-Result to MR-ST-Yi (MR-SX).
003870*
003880     compute  MR-Fn-X rounded =
003890              (1 / MR-Cell-A) + (1 / MR-Cell-B) +
003900              (1 / MR-Cell-C) + (1 / MR-Cell-D).
003910     move     01  to MR-Fn-Code.
003920     call     "mrmath"  using  MR-Fn-Data.
003930     move     MR-Fn-Result to MR-ST-Sei (MR-SX).
003940     compute  MR-ST-Vi (MR-SX) rounded =
003950              MR-ST-Sei (MR-SX) * MR-ST-Sei (MR-SX).
003960*
003970****************************************************************
003980*  A2 - Fixed-effects (inverse variance) pool.                   *
003990****************************************************************
004000 aa060-Pool-And-Report           section.
004010*
004020     move     zero to MR-PW-Sum-W-Fixed  MR-PW-Sum-WY-Fixed
004030                       MR-PW-Sum-W2-Fixed.
004040     perform  bb150-Accum-Fixed thru bb150-Exit
004050              varying MR-SX from 1 by 1 until MR-SX > MR-K.
004060*
004070     compute  MR-Pfe-Log-Effect rounded =
004080              MR-PW-Sum-WY-Fixed / MR-PW-Sum-W-Fixed.
004090     compute  MR-Fn-X rounded = 1 / MR-PW-Sum-W-Fixed.
004100     move     01  to MR-Fn-Code.
004110     call     "mrmath"  using  MR-Fn-Data.
004120     move     MR-Fn-Result to MR-Pfe-Se.
004130*
004140     perform  bb300-Calc-Heterogeneity.
004150     perform  bb400-Pool-Random.
004160     perform  bb500-Calc-Weight-Pct thru bb500-Exit
004170              varying MR-SX from 1 by 1 until MR-SX > MR-K.
004180     perform  bb600-Calc-Egger.
004190*
004200 aa060-Exit.  exit section.
004210*
004220 bb150-Accum-Fixed.
004230     compute  MR-ST-W-Fixed (MR-SX) rounded =
004240              1 / MR-ST-Vi (MR-SX).
004250     add      MR-ST-W-Fixed (MR-SX) to MR-PW-Sum-W-Fixed.
004260     compute  MR-PW-Sum-WY-Fixed rounded =
004270              MR-PW-Sum-WY-Fixed +
004280              (MR-ST-W-Fixed (MR-SX) * MR-ST-Yi (MR-SX)).
004290     compute  MR-PW-Sum-W2-Fixed rounded =
004300              MR-PW-Sum-W2-Fixed +
004310              (MR-ST-W-Fixed (MR-SX) * MR-ST-W-Fixed (MR-SX)).
004320 bb150-Exit.
004330     exit.
004340*
004350****************************************************************
004360*  A3 - Heterogeneity - Cochran's Q, tau-squared, I2, H2.        *
004370****************************************************************
004380 bb300-Calc-Heterogeneity.
004390     move     zero to MR-HW-Q.
004400     perform  bb310-Accum-Q thru bb310-Exit
004410              varying MR-SX from 1 by 1 until MR-SX > MR-K.
004420*
004430     compute  MR-HW-Df = MR-K - 1.
004440*
004450     move     05  to MR-Fn-Code.
004460     move     MR-HW-Q     to MR-Fn-X.
004470     move     MR-HW-Df    to MR-Fn-Df.
004480     call     "mrstat"  using  MR-Fn-Data.
004490     compute  MR-HW-Q-Pval rounded = 1 - MR-Fn-Result.
004500*
004510     compute  MR-HW-C rounded =
004520              MR-PW-Sum-W-Fixed -
004530              (MR-PW-Sum-W2-Fixed / MR-PW-Sum-W-Fixed).
004540*
004550     if       MR-HW-Df > zero  and  MR-HW-C > zero
004560       and    MR-HW-Q > MR-HW-Df
004570              compute  MR-HW-Tau2 rounded =
004580                       (MR-HW-Q - MR-HW-Df) / MR-HW-C
004590     else
004600              move     zero to MR-HW-Tau2.
004610*
004620     move     01  to MR-Fn-Code.
004630     move     MR-HW-Tau2  to MR-Fn-X.
004640     call     "mrmath"  using  MR-Fn-Data.
004650     move     MR-Fn-Result to MR-HW-Tau.
004660*
004670     if       MR-HW-Q > zero  and  MR-HW-Q > MR-HW-Df
004680              compute  MR-HW-I2 rounded =
004690                       ((MR-HW-Q - MR-HW-Df) / MR-HW-Q) * 100
004700     else
004710              move     zero to MR-HW-I2.
004720*
004730     if       MR-HW-Df > zero
004740              compute  MR-HW-H2 rounded = MR-HW-Q / MR-HW-Df
004750     else
004760              move     1 to MR-HW-H2.
004770*
004780 bb310-Accum-Q.
004790     compute  MR-HW-Q rounded =
004800              MR-HW-Q +
004810              (MR-ST-W-Fixed (MR-SX) *
004820               (MR-ST-Yi (MR-SX) - MR-Pfe-Log-Effect) *
004830               (MR-ST-Yi (MR-SX) - MR-Pfe-Log-Effect)).
004840 bb310-Exit.
004850     exit.
004860*
004870****************************************************************
004880*  A4 - Random effects (DerSimonian-Laird) pool.                 *
004890****************************************************************
004900 bb400-Pool-Random.
004910     move     zero to MR-PW-Sum-W-Random MR-PW-Sum-WY-Random.
004920     perform  bb410-Accum-Random thru bb410-Exit
004930              varying MR-SX from 1 by 1 until MR-SX > MR-K.
004940*
004950     compute  MR-Pre-Log-Effect rounded =
004960              MR-PW-Sum-WY-Random / MR-PW-Sum-W-Random.
004970     compute  MR-Fn-X rounded = 1 / MR-PW-Sum-W-Random.
004980     move     01  to MR-Fn-Code.
004990     call     "mrmath"  using  MR-Fn-Data.
005000     move     MR-Fn-Result to MR-Pre-Se.
005010*
005020     compute  MR-Pre-Z rounded = MR-Pre-Log-Effect / MR-Pre-Se.
005030*
005040     move     04  to MR-Fn-Code.
005050     move     MR-Pre-Z to MR-Fn-X.
005060     if       MR-Fn-X < zero
005070              multiply -1 by MR-Fn-X.
005080     call     "mrstat"  using  MR-Fn-Data.
005090     compute  MR-Pre-P rounded = 2 * (1 - MR-Fn-Result).
005100*
005110 bb400-Exit.
005120     exit.
005130*
005140 bb410-Accum-Random.
005150     compute  MR-ST-W-Random (MR-SX) rounded =
005160              1 / (MR-ST-Vi (MR-SX) + MR-HW-Tau2).
005170     add      MR-ST-W-Random (MR-SX) to MR-PW-Sum-W-Random.
005180     compute  MR-PW-Sum-WY-Random rounded =
005190              MR-PW-Sum-WY-Random +
005200              (MR-ST-W-Random (MR-SX) * MR-ST-Yi (MR-SX)).
005210 bb410-Exit.
005220     exit.
005230*
005240****************************************************************
005250*  A5 - Weight percentages.                                     *
005260****************************************************************
005270 bb500-Calc-Weight-Pct.
005280     compute  MR-ST-Pct-Fixed (MR-SX) rounded =
005290              100 * (MR-ST-W-Fixed (MR-SX) / MR-PW-Sum-W-Fixed).
005300     compute  MR-ST-Pct-Random (MR-SX) rounded =
005310              100 * (MR-ST-W-Random (MR-SX) / MR-PW-Sum-W-Random).
005320 bb500-Exit.
005330     exit.
005340*
005350****************************************************************
005360*  A6 - Egger's regression test for publication bias.            *
005370****************************************************************
005380 bb600-Calc-Egger.
005390     move     zero to MR-EW-Sum-X MR-EW-Sum-Y.
005400     perform  bb610-Sum-Xy thru bb610-Exit
005410              varying MR-SX from 1 by 1 until MR-SX > MR-K.
005420*
005430     compute  MR-EW-Mean-X rounded = MR-EW-Sum-X / MR-K.
005440     compute  MR-EW-Mean-Y rounded = MR-EW-Sum-Y / MR-K.
005450*
005460     move     zero to MR-EW-Sxx MR-EW-Sxy.
005470     perform  bb620-Sum-Deviates thru bb620-Exit
005480              varying MR-SX from 1 by 1 until MR-SX > MR-K.
005490*
005500     compute  MR-EG-Slope rounded = MR-EW-Sxy / MR-EW-Sxx.
005510     compute  MR-EG-Intercept rounded =
005520              MR-EW-Mean-Y - (MR-EG-Slope * MR-EW-Mean-X).
005530*
005540     move     zero to MR-EW-Sse.
005550     perform  bb630-Sum-Residuals thru bb630-Exit
005560              varying MR-SX from 1 by 1 until MR-SX > MR-K.
005570*
005580     compute  MR-EG-Df = MR-K - 2.
005590     if       MR-EG-Df > zero
005600              compute  MR-EW-Mse rounded = MR-EW-Sse / MR-EG-Df
005610     else
005620              move     zero to MR-EW-Mse.
005630*
005640     compute  MR-Fn-X rounded =
005650              MR-EW-Mse *
005660              ((1 / MR-K) +
005670               ((MR-EW-Mean-X * MR-EW-Mean-X) / MR-EW-Sxx)).
005680     move     01  to MR-Fn-Code.
005690     call     "mrmath"  using  MR-Fn-Data.
005700     move     MR-Fn-Result to MR-EG-Se-Int.
005710*
005720   compute MR-EG-T-Value rounded = MR-EG-Intercept / MR-EG-Se-Int.
005730*
005740     move     06  to MR-Fn-Code.
005750     move     MR-EG-T-Value to MR-Fn-X.
005760     if       MR-Fn-X < zero
005770              multiply -1 by MR-Fn-X.
005780     move     MR-EG-Df to MR-Fn-Df.
005790     call     "mrstat"  using  MR-Fn-Data.
005800     compute  MR-EG-P-Value rounded = 2 * (1 - MR-Fn-Result).
005810*
005820 bb610-Sum-Xy.
005830     compute  MR-EW-X rounded = 1 / MR-ST-Sei (MR-SX).
005840     compute  MR-EW-Y rounded =
005850              MR-ST-Yi (MR-SX) / MR-ST-Sei (MR-SX).
005860     add      MR-EW-X to MR-EW-Sum-X.
005870     add      MR-EW-Y to MR-EW-Sum-Y.
005880 bb610-Exit.
005890     exit.
005900*
005910 bb620-Sum-Deviates.
005920     compute  MR-EW-X rounded = 1 / MR-ST-Sei (MR-SX).
005930     compute  MR-EW-Y rounded =
005940              MR-ST-Yi (MR-SX) / MR-ST-Sei (MR-SX).
005950     compute  MR-EW-Sxx rounded =
005960              MR-EW-Sxx +
005970            ((MR-EW-X - MR-EW-Mean-X) * (MR-EW-X - MR-EW-Mean-X)).
005980     compute  MR-EW-Sxy rounded =
005990              MR-EW-Sxy +
006000            ((MR-EW-X - MR-EW-Mean-X) * (MR-EW-Y - MR-EW-Mean-Y)).
006010 bb620-Exit.
006020     exit.
006030*
006040 bb630-Sum-Residuals.
006050     compute  MR-EW-X rounded = 1 / MR-ST-Sei (MR-SX).
006060     compute  MR-EW-Y rounded =
006070              MR-ST-Yi (MR-SX) / MR-ST-Sei (MR-SX).
006080     compute  MR-EW-Fitted rounded =
006090              MR-EG-Intercept + (MR-EG-Slope * MR-EW-X).
006100     compute  MR-EW-Resid rounded = MR-EW-Y - MR-EW-Fitted.
006110     compute  MR-EW-Sse rounded =
006120              MR-EW-Sse + (MR-EW-Resid * MR-EW-Resid).
006130 bb630-Exit.
006140     exit.
006150*
006160****************************************************************
006170*  A8 helper - exp(yi) and its 95% CI on the natural scale, used *
006180*  both for the results file and the printed report.            *
006190****************************************************************
006200 bb700-Calc-Effect-Ci.
006210     move     03  to MR-Fn-Code.
006220     move     MR-EFW-Yi to MR-Fn-X.
006230     call     "mrmath"  using  MR-Fn-Data.
006240     move     MR-Fn-Result to MR-EFW-Effect.
006250*
006260     compute  MR-Fn-X rounded =
006270              MR-EFW-Yi - (MR-Confidence-Z * MR-EFW-Sei).
006280     call     "mrmath"  using  MR-Fn-Data.
006290     move     MR-Fn-Result to MR-EFW-CI-Lower.
006300*
006310     compute  MR-Fn-X rounded =
006320              MR-EFW-Yi + (MR-Confidence-Z * MR-EFW-Sei).
006330     call     "mrmath"  using  MR-Fn-Data.
006340     move     MR-Fn-Result to MR-EFW-CI-Upper.
006350*
006360****************************************************************
006370*  Write the tagged results file - one ST record per study,     *
006380*  then FE, RE, HG and EG summary records (RESULTS-OUT).        *
006390****************************************************************
006400 aa070-Write-Results             section.
006410*
006420     perform  bb750-Write-Study-Rec thru bb750-Exit
006430              varying MR-SX from 1 by 1 until MR-SX > MR-K.
006440*
006450     move     "FE"          to MR-RP-Code.
006460     move     "FIXED "      to MR-RP-Model.
006470     move     MR-Pfe-Log-Effect to MR-EFW-Yi.
006480     move     MR-Pfe-Se         to MR-EFW-Sei.
006490     perform  bb700-Calc-Effect-Ci.
006500     move     MR-Pfe-Log-Effect to MR-RP-Log-Effect.
006510     move     MR-EFW-Effect     to MR-RP-Effect.
006520     move     MR-Pfe-Se         to MR-RP-Se.
006530     move     MR-EFW-CI-Lower   to MR-RP-CI-Lower.
006540     move     MR-EFW-CI-Upper   to MR-RP-CI-Upper.
006550     move     zero              to MR-RP-Z.
006560     move     zero              to MR-RP-P-Value.
006570     write    Mr-Results-Record from MR-Res-Pooled.
006580*
006590     move     "RE"          to MR-RP-Code.
006600     move     "RANDOM"      to MR-RP-Model.
006610     move     MR-Pre-Log-Effect to MR-EFW-Yi.
006620     move     MR-Pre-Se         to MR-EFW-Sei.
006630     perform  bb700-Calc-Effect-Ci.
006640     move     MR-Pre-Log-Effect to MR-RP-Log-Effect.
006650     move     MR-EFW-Effect     to MR-RP-Effect.
006660     move     MR-Pre-Se         to MR-RP-Se.
006670     move     MR-EFW-CI-Lower   to MR-RP-CI-Lower.
006680     move     MR-EFW-CI-Upper   to MR-RP-CI-Upper.
006690     move     MR-Pre-Z          to MR-RP-Z.
006700     move     MR-Pre-P          to MR-RP-P-Value.
006710     write    Mr-Results-Record from MR-Res-Pooled.
006720*
006730     move     "HG"           to MR-RH-Code.
006740     move     MR-HW-Q        to MR-RH-Q.
006750     move     MR-HW-Df       to MR-RH-Df.
006760     move     MR-HW-Q-Pval   to MR-RH-Q-Pval.
006770     move     MR-HW-I2       to MR-RH-I2.
006780     move     MR-HW-Tau2     to MR-RH-Tau2.
006790     move     MR-HW-Tau      to MR-RH-Tau.
006800     move     MR-HW-H2       to MR-RH-H2.
006810     write    Mr-Results-Record from MR-Res-Heterog.
006820*
006830     move     "EG"             to MR-RE-Code.
006840     move     MR-EG-Intercept  to MR-RE-Intercept.
006850     move     MR-EG-Slope      to MR-RE-Slope.
006860     move     MR-EG-Se-Int     to MR-RE-Se-Int.
006870     move     MR-EG-T-Value    to MR-RE-T-Value.
006880     move     MR-EG-Df         to MR-RE-Df.
006890     move     MR-EG-P-Value    to MR-RE-P-Value.
006900     write    Mr-Results-Record from MR-Res-Egger.
006910*
006920 aa070-Exit.  exit section.
006930*
006940 bb750-Write-Study-Rec.
006950     move     "ST"                to MR-RS-Code.
006960     move     MR-ST-Name (MR-SX)  to MR-RS-Name.
006970     move     MR-ST-Yi (MR-SX)    to MR-RS-Yi.
006980     move     MR-ST-Sei (MR-SX)   to MR-RS-Sei.
006990     move     MR-ST-Vi (MR-SX)    to MR-RS-Vi.
007000     move     MR-ST-Yi (MR-SX)    to MR-EFW-Yi.
007010     move     MR-ST-Sei (MR-SX)   to MR-EFW-Sei.
007020     perform  bb700-Calc-Effect-Ci.
007030     move     MR-EFW-Effect       to MR-RS-Effect.
007040     move     MR-EFW-CI-Lower     to MR-RS-CI-Lower.
007050     move     MR-EFW-CI-Upper     to MR-RS-CI-Upper.
007060     move     MR-ST-Pct-Fixed (MR-SX)  to MR-RS-Wt-Fixed-Pct.
007070     move     MR-ST-Pct-Random (MR-SX) to MR-RS-Wt-Random-Pct.
007080     write    Mr-Results-Record from MR-Res-Study.
007090 bb750-Exit.
007100     exit.
007110*
007120****************************************************************
007130*  Print the validation report - per-study lines then the       *
007140*  fixed/random/heterogeneity/Egger summary block.               *
007150****************************************************************
007160 cc000-Print-Report               section.
007170*
007180     move     spaces to Mr-Print-Line.
007190     move     "MetaReview - Gold-Standard Meta-Analysis Report"
007200              to Mr-Print-Line (1:48).
007210     write    Mr-Report-Record from Mr-Print-Line.
007220     move     all "=" to Mr-Print-Line (1:90).
007230     write    Mr-Report-Record from Mr-Print-Line.
007240*
007250     perform  cc100-Print-Study-Line thru cc100-Exit
007260              varying MR-SX from 1 by 1 until MR-SX > MR-K.
007270*
007280     move     all "=" to Mr-Print-Line (1:90).
007290     write    Mr-Report-Record from Mr-Print-Line.
007300*
007310     move     spaces        to Mr-Sum-Line.
007320     move     "FIXED EFFECT " to MS-Label.
007330     move     MR-Pfe-Log-Effect to MS-Log-Effect.
007340     move     MR-Pfe-Log-Effect to MR-EFW-Yi.
007350     move     MR-Pfe-Se         to MR-EFW-Sei.
007360     perform  bb700-Calc-Effect-Ci.
007370     move     MR-EFW-Effect     to MS-Effect.
007380     move     MR-Pfe-Se         to MS-Se.
007390     move     MR-EFW-CI-Lower   to MS-CI-Lower.
007400     move     MR-EFW-CI-Upper   to MS-CI-Upper.
007410     move     zero              to MS-Z.
007420     move     zero              to MS-P.
007430     write    Mr-Report-Record from Mr-Sum-Line.
007440*
007450     move     spaces         to Mr-Sum-Line.
007460     move     "RANDOM EFFECT" to MS-Label.
007470     move     MR-Pre-Log-Effect to MS-Log-Effect.
007480     move     MR-Pre-Log-Effect to MR-EFW-Yi.
007490     move     MR-Pre-Se         to MR-EFW-Sei.
007500     perform  bb700-Calc-Effect-Ci.
007510     move     MR-EFW-Effect     to MS-Effect.
007520     move     MR-Pre-Se         to MS-Se.
007530     move     MR-EFW-CI-Lower   to MS-CI-Lower.
007540     move     MR-EFW-CI-Upper   to MS-CI-Upper.
007550     move     MR-Pre-Z          to MS-Z.
007560     move     MR-Pre-P          to MS-P.
007570     write    Mr-Report-Record from Mr-Sum-Line.
007580*
007590     move     spaces to Mr-Het-Line.
007600     move     MR-HW-Q      to MH-Q.
007610     move     MR-HW-Df     to MH-Df.
007620     move     MR-HW-Q-Pval to MH-Q-Pval.
007630     move     MR-HW-I2     to MH-I2.
007640     move     MR-HW-Tau2   to MH-Tau2.
007650     move     MR-HW-H2     to MH-H2.
007660     write    Mr-Report-Record from Mr-Het-Line.
007670*
007680     move     spaces to Mr-Egg-Line.
007690     move     MR-EG-Intercept to ME-Intercept.
007700     move     MR-EG-Se-Int    to ME-Se-Int.
007710     move     MR-EG-T-Value   to ME-T-Value.
007720     move     MR-EG-Df        to ME-Df.
007730     move     MR-EG-P-Value   to ME-P-Value.
007740     write    Mr-Report-Record from Mr-Egg-Line.
007750*
007760 cc000-Exit.  exit section.
007770*
007780 cc100-Print-Study-Line.
007790     move     spaces to Mr-Detail-Line.
007800     move     MR-ST-Name (MR-SX)  to MD-Name.
007810     move     MR-ST-Yi (MR-SX)    to MD-Yi.
007820     move     MR-ST-Sei (MR-SX)   to MD-Sei.
007830     move     MR-ST-Yi (MR-SX)    to MR-EFW-Yi.
007840     move     MR-ST-Sei (MR-SX)   to MR-EFW-Sei.
007850     perform  bb700-Calc-Effect-Ci.
007860     move     MR-EFW-Effect       to MD-Effect.
007870     move     MR-EFW-CI-Lower     to MD-CI-Lower.
007880     move     MR-EFW-CI-Upper     to MD-CI-Upper.
007890     move     MR-ST-Pct-Fixed (MR-SX)  to MD-Pct-Fixed.
007900     move     MR-ST-Pct-Random (MR-SX) to MD-Pct-Random.
007910     write    Mr-Report-Record from Mr-Detail-Line.
007920 cc100-Exit.
007930     exit.
