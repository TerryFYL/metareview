000010*******************************************
000020*                                          *
000030*  Numeric-Approximation Coefficient      *
000040*    Tables - Normal / Chi-Sq / T CDF     *
000050*     (Used only by MRSTAT)               *
000060*******************************************
000070* Was 3 separate bracket tables (LWT/SWT/state) copied from
000080* payroll withholding shape - only one coefficient table is
000090* actually needed here so it has been folded down to this single
000100* copybook, same as
000120* the note left against the old wspystax/wspylwt/wspyswt trio.
000130*
000140* 08/11/25 vbc - Created for gold-standard meta-analysis batch.
000150* 15/11/25 vbc - Coefficients per Abramowitz & Stegun 26.2.17 for
000160* the std normal CDF approximation (abs err < 7.5E-8).
000180* 27/11/25 vbc - Added Wilson-Hilferty constants for chi-square
000190* CDF.
000200* 01/12/25 vbc - Named the five B's individually - OCCURS table
000210* below is a REDEFINES over them so BB300/BB600 can still walk
000220* them with a subscript.
000240*
000250 01  MR-Norm-Approx-Coeff.
000260     03  MR-NC-P                  pic 9v9(07)     comp-3
000270                                                  value 0.2316419.
000280     03  MR-NC-B1                 pic s9v9(09)    comp-3
000290                                                value 0.319381530.
000300     03  MR-NC-B2                 pic s9v9(09)    comp-3
000310                                               value -0.356563782.
000320     03  MR-NC-B3                 pic s9v9(09)    comp-3
000330                                                value 1.781477937.
000340     03  MR-NC-B4                 pic s9v9(09)    comp-3
000350                                               value -1.821255978.
000360     03  MR-NC-B5                 pic s9v9(09)    comp-3
000370                                                value 1.330274429.
000380     03  filler                   pic x(01).
000390*
000400* Redefinition - lets BB300/BB600 walk the five B-coefficients
000410* with a subscript instead of five named MOVEs when building
000420* the polynomial.
000440*
000450 01  MR-Norm-Coeff-Tbl redefines MR-Norm-Approx-Coeff.
000460     03  filler                   pic s9v9(09)    comp-3.
000470     03  MR-NC-B-Tbl              comp-3          occurs 5.
000480         05  MR-NC-B              pic s9v9(09).
000490     03  filler                   pic x(01).
000500*
000510 01  MR-Wh-Const.
000520     03  MR-WH-Two-Ninths         pic 9v9(08)     comp-3
000530                                                 value 0.22222222.
000540     03  filler                   pic x(01).
