000010*******************************************
000020*                                          *
000030*  Working Storage For The Comparator     *
000040*     Trailer / Totals Line (Unit C)      *
000050*******************************************
000060* Carries the C2 pass/fail counts through to the print line - was
000070* the ACAS final-account carry record, shrunk to fit one report
000080* line.
000090*
000100* 12/11/25 vbc - Created for gold-standard meta-analysis batch.
000110*
000120 01  MR-Final-Record.
000130     03  MR-Final-Total          pic 9(03).
000140     03  MR-Final-Passed         pic 9(03).
000150     03  MR-Final-Failed         pic 9(03).
000160     03  MR-Final-Status         pic x(18).
000170     03  filler                  pic x(88).
