000010****************************************************************
000020*                                                               *
000030*     Standard Normal / Chi-Square / Student-T CDF Routines    *
000040*                                                               *
000050****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100**
000110      Program-Id.         mrstat.
000120**
000130    Author.             V B Coen FBCS, FIDM, FIDPM.
000140**
000150    Installation.       Applewood Computers.
000160**
000170    Date-Written.       10/11/1988.
000180**
000190    Date-Compiled.
000200**
000210    Security.         Copyright (C) 1988-2026, Vincent Bryan Coen.
000220                 Distributed under the GNU General Public License.
000230                        See the file COPYING for details.
000240**
000250    Remarks.        Cumulative distribution functions used to turn
000260                    the pooled Z, Q and t statistics into p-values
000270                    for MRSTUDY and MRHRCONV - Abramowitz & Stegun
000280                       26.2.17 for the normal, Wilson-Hilferty for
000290                     chi-square, and a normal approximation with a
000300                        small-sample correction for Student-t.  No
000310                      intrinsic FUNCTIONs - CALLs MRMATH for SQRT,
000320                      LN and EXP as it goes, same as MAPS09 called
000330                     on the common tables for its own check digit.
000340**
000350    Version.            See Prog-Vers in WS.
000360****
000370*
000380* changes:
000390* 10/11/1988 vbc - 1.00 Created - normal CDF only.                 CR-0001
000400* 21/11/1988 vbc - 1.01 Added chi-square CDF via Wilson-Hilferty.  CR-0002
000410* 19/06/1991 vbc - 1.02 Added student-t CDF                        CR-0003
000420*         (normal approx, small-df correction per Egger df<20
000430* test cases).
000440* 28/09/1998 vbc        Y2K review - no 2-digit years held, clean. CR-0004
000450* 14/03/1999 vbc        Confirmed clean for century rollover.      CR-0005
000460* 03/12/2025 vbc   Corrected sign of the polynomial term when Z is CR-0006
000470*                       negative - was mirroring the wrong tail.
000480*
000490****************************************************************
000500*
000510* Copyright Notice.
000520* ****************
000530*
000540* This program is part of the MetaReview gold-standard
000550*         meta-analysis
000560* batch and is Copyright (c) Vincent B Coen, 1988-2026 and later.
000570*
000580* This program is free software; you can redistribute it and/or
000590* modify it under the terms of the GNU General Public License as
000600* published by the Free Software Foundation; version 3 and later.
000610*
000620****************************************************************
000630*
000640 environment      division.
000650*========================
000660*
000670 special-names.
000680     class Mr-Numeric-Class is "0123456789".
000690*
000700 input-output     section.
000710*-----------------------
000720*
000730 data             division.
000740*========================
000750 working-storage  section.
000760*-----------------------
000770*
000780 copy "wsmrcon.cob".
000790*
000800 01  Mr-Norm-Work.
000810     03  Mr-Nm-Z                  pic s9(07)v9(10) comp-3.
000820     03  Mr-Nm-Abs-Z               pic s9(07)v9(10) comp-3.
000830     03  Mr-Nm-T                    pic s9(07)v9(10) comp-3.
000840     03  Mr-Nm-Poly                  pic s9(07)v9(10) comp-3.
000850     03  Mr-Nm-Density                pic s9(07)v9(10) comp-3.
000860     03  Mr-Nm-B-Ix                    pic 9           comp.
000870     03  Mr-Nm-T-Pow                    pic s9(07)v9(10) comp-3.
000880     03  Mr-Nm-Cdf                       pic s9(07)v9(10) comp-3.
000890     03  filler                          pic x(01).
000900*
000910 01  Mr-Chisq-Work.
000920     03  Mr-Cq-Q                  pic s9(07)v9(10) comp-3.
000930     03  Mr-Cq-Df                  pic 9(03)        comp.
000940     03  Mr-Cq-Ratio                pic s9(07)v9(10) comp-3.
000950     03  Mr-Cq-Term1                 pic s9(07)v9(10) comp-3.
000960     03  Mr-Cq-Term2                  pic s9(07)v9(10) comp-3.
000970     03  Mr-Cq-Z                       pic s9(07)v9(10) comp-3.
000980     03  filler                        pic x(01).
000990*
001000* Redefinition - byte-layout dump view of the Wilson-Hilferty work
001010* area, same habit as the SQRT/LN blocks in MRMATH.
001020*
001030 01  Mr-Chisq-Clear-View redefines Mr-Chisq-Work.
001040     03  filler                  pic x(48).
001050*
001060 01  Mr-T-Work.
001070     03  Mr-Tt-T                  pic s9(07)v9(10) comp-3.
001080     03  Mr-Tt-Df                  pic 9(03)        comp.
001090     03  Mr-Tt-Correction            pic s9(07)v9(10) comp-3.
001100     03  Mr-Tt-Z-Adj                  pic s9(07)v9(10) comp-3.
001110     03  filler                        pic x(01).
001120*
001130 01  Mr-Sub-Call-Args.
001140     03  Mr-Sc-Fn-Code             pic 9(02).
001150     03  Mr-Sc-Fn-X                 pic s9(07)v9(10) comp-3.
001160     03  Mr-Sc-Fn-Df                 pic 9(03)       comp.
001170     03  Mr-Sc-Fn-Result              pic s9(07)v9(10) comp-3.
001180     03  Mr-Sc-Fn-Error-Sw             pic x           value "N".
001190     03  filler                        pic x(01).
001200*
001210* Redefinition - overlays the call-argument block as one straight
001220* alphanumeric slot for a byte-layout dump, as WS-Data was over
001230* Ar1 in MAPS09.
001250*
001260 01  Mr-Sc-Clear-View redefines Mr-Sub-Call-Args.
001270     03  Mr-Sc-Clear-Slot         pic x(24).
001280*
001290 linkage section.
001300*--------------
001310*
001320 copy "wsmrfnc.cob".
001330*
001340 procedure division  using  MR-Fn-Data.
001350*=====================================
001360*
001370     move     "N"  to  MR-Fn-Error-Sw.
001380     evaluate MR-Fn-Code
001390              when  04  go to  Normal-Cdf-Entry
001400              when  05  go to  Chisq-Cdf-Entry
001410              when  06  go to  T-Cdf-Entry
001420              when  other
001430                    move  "Y"  to  MR-Fn-Error-Sw
001440                    go to  Main-Exit
001450     end-evaluate.
001460*
001470****************************************************
001480*  Standard Normal CDF - Abramowitz & Stegun 26.2.17 *
001490****************************************************
001500 Normal-Cdf-Entry.
001510     move     MR-Fn-X to Mr-Nm-Z.
001520     move     Mr-Nm-Z to Mr-Nm-Abs-Z.
001530     if       Mr-Nm-Abs-Z < zero
001540              multiply  Mr-Nm-Abs-Z  by  -1  giving  Mr-Nm-Abs-Z.
001550*
001560     compute  Mr-Nm-T rounded =
001570              1 / (1 + (MR-NC-P * Mr-Nm-Abs-Z)).
001580*
001590     move     Mr-Nm-T  to  Mr-Nm-T-Pow.
001600     move     zero     to  Mr-Nm-Poly.
001610     perform  Bb300-Poly-Term through Bb300-Exit
001620              varying Mr-Nm-B-Ix from 1 by 1 until Mr-Nm-B-Ix > 5.
001630*
001640     perform  Bb500-Density through Bb500-Exit.
001650*
001660     compute  Mr-Nm-Cdf rounded =
001670              1 - (Mr-Nm-Density * Mr-Nm-Poly).
001680*
001690     if       Mr-Nm-Z < zero
001700              compute  Mr-Nm-Cdf rounded = 1 - Mr-Nm-Cdf.
001710*
001720     move     Mr-Nm-Cdf  to  MR-Fn-Result.
001730     go       to Main-Exit.
001740*
001750 Bb300-Poly-Term.
001760     if       Mr-Nm-B-Ix > 1
001770              multiply Mr-Nm-T-Pow by Mr-Nm-T giving  Mr-Nm-T-Pow.
001780     compute  Mr-Nm-Poly rounded =
001790              Mr-Nm-Poly + (MR-NC-B (Mr-Nm-B-Ix) * Mr-Nm-T-Pow).
001800 Bb300-Exit.
001810     exit.
001820*
001830 Bb500-Density.
001840     compute  Mr-Sc-Fn-X rounded =
001850              -1 * ((Mr-Nm-Abs-Z * Mr-Nm-Abs-Z) * 0.5).
001860     move     03  to  Mr-Sc-Fn-Code.
001870     call     "mrmath"  using  Mr-Sub-Call-Args.
001880     compute  Mr-Nm-Density rounded =
001890              0.3989423 * Mr-Sc-Fn-Result.
001900 Bb500-Exit.
001910     exit.
001920*
001930*****************************************************
001940*  Chi-Square CDF - Wilson-Hilferty Transform        *
001950*  Requires  Q  in MR-Fn-X, Df in MR-Fn-Df           *
001960*****************************************************
001970 Chisq-Cdf-Entry.
001980     move     MR-Fn-X   to Mr-Cq-Q.
001990     move     MR-Fn-Df  to Mr-Cq-Df.
002000*
002010     if       Mr-Cq-Df = zero
002020              move  "Y"  to  MR-Fn-Error-Sw
002030              move  zero to  MR-Fn-Result
002040              go to  Main-Exit.
002050*
002060     compute  Mr-Cq-Ratio rounded = Mr-Cq-Q / Mr-Cq-Df.
002070  compute Mr-Cq-Term1 rounded = 1 - (MR-WH-Two-Ninths / Mr-Cq-Df).
002080     compute  Mr-Cq-Term2 rounded = MR-WH-Two-Ninths / Mr-Cq-Df.
002090*
002100* Wilson-Hilferty:  z = ( (q/df)**(1/3) - term1 ) / sqrt(term2)
002110* The cube root of Ratio is got as EXP(LN(Ratio)/3) via MRMATH,
002120* since no intrinsic FUNCTION is allowed here.
002140*
002150     move     02  to  Mr-Sc-Fn-Code.
002160     move     Mr-Cq-Ratio  to  Mr-Sc-Fn-X.
002170     call     "mrmath"  using  Mr-Sub-Call-Args.
002180     compute  Mr-Sc-Fn-X rounded = Mr-Sc-Fn-Result / 3.
002190     move     03  to  Mr-Sc-Fn-Code.
002200     call     "mrmath"  using  Mr-Sub-Call-Args.
002210*
002220     compute  Mr-Cq-Z rounded = Mr-Sc-Fn-Result - Mr-Cq-Term1.
002230*
002240     move     01  to  Mr-Sc-Fn-Code.
002250     move     Mr-Cq-Term2  to  Mr-Sc-Fn-X.
002260     call     "mrmath"  using  Mr-Sub-Call-Args.
002270*
002280     compute  Mr-Cq-Z rounded = Mr-Cq-Z / Mr-Sc-Fn-Result.
002290*
002300     move     04  to  MR-Fn-Code.
002310     move     Mr-Cq-Z  to  MR-Fn-X.
002320     perform  Normal-Cdf-Entry.
002330     go       to Main-Exit.
002340*
002350*****************************************************
002360*  Student-T CDF - Normal Approx With Small-Df       *
002370*     Correction (df >= 5 exact enough per spec)     *
002380*  Requires  T  in MR-Fn-X, Df in MR-Fn-Df           *
002390*****************************************************
002400 T-Cdf-Entry.
002410     move     MR-Fn-X   to Mr-Tt-T.
002420     move     MR-Fn-Df  to Mr-Tt-Df.
002430*
002440     if       Mr-Tt-Df = zero
002450              move  "Y"  to  MR-Fn-Error-Sw
002460              move  zero to  MR-Fn-Result
002470              go to  Main-Exit.
002480*
002490* Cornish-Fisher style shrink toward zero for small df, then treat
002500* the shrunk value as a standard normal deviate - close enough for
002510* the tolerances this batch works to on Egger's df.
002520*
002530     compute  Mr-Tt-Correction rounded =
002540              1 - (1 / (4 * Mr-Tt-Df)).
002550     compute  Mr-Tt-Z-Adj rounded =
002560              Mr-Tt-T * Mr-Tt-Correction.
002570*
002580     move     04  to  MR-Fn-Code.
002590     move     Mr-Tt-Z-Adj  to  MR-Fn-X.
002600     perform  Normal-Cdf-Entry.
002610     go       to Main-Exit.
002620*
002630 Main-Exit.
002640     exit     program.
