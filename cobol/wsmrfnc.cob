000010*******************************************
000020*                                          *
000030*  Linkage Passed On The CALL Interface   *
000040*     To MRMATH and MRSTAT                *
000050*******************************************
000060* MR-Fn-Code selects the operation wanted; MR-Fn-X/MR-Fn-Y are the
000070* argument(s); MR-Fn-Result carries the answer back.  One shared
000080* block covers both subprograms as their argument shapes match.
000090*
000100* 09/11/25 vbc - Created for gold-standard meta-analysis batch.
000110* 22/11/25 vbc - Added MR-Fn-Df for the chi-square/t entries.
000120*
000130 01  MR-Fn-Data.
000140     03  MR-Fn-Code               pic 9(02).
000150*                               01 = square root         (MRMATH)
000160*                               02 = natural log          (MRMATH)
000170*                               03 = exponential          (MRMATH)
000180*                               04 = standard normal CDF  (MRSTAT)
000190*                               05 = chi-square CDF       (MRSTAT)
000200*                               06 = student-t CDF        (MRSTAT)
000210     03  MR-Fn-X                  pic s9(07)v9(10) comp-3.
000220     03  MR-Fn-Df                 pic 9(03)        comp.
000230     03  MR-Fn-Result             pic s9(07)v9(10) comp-3.
000240     03  MR-Fn-Error-Sw           pic x            value "N".
000250         88  MR-Fn-Error                          value "Y".
000260     03  filler                   pic x(01).
