000010****************************************************************
000020*                                                               *
000030*             Hazard-Ratio Effect-Size Conversion                *
000040*                                                               *
000050****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100      program-id.       mrhrconv.
000110**
000120    Author.          Vincent B Coen FBCS, FIDM, FIDPM, 06/11/1988.
000130**
000140    Installation.     Applewood Computers.
000150**
000160    Date-Written.     06/11/1988.
000170**
000180    Date-Compiled.
000190**
000200  Security. Copyright (C) 1988 - 2026 & later, Vincent Bryan Coen.
000210                 Distributed under the GNU General Public License.
000220                      See the file COPYING for details.
000230**
000240    Remarks.          Converts hazard-ratio study records (HR, CI
000250                     bounds) to log-effect/std-error form and runs
000260                      them through the same fixed/random effects
000270                      pooling as MRSTUDY, back-transforming the
000280                      pooled log effect to a hazard ratio.
000290**
000300    Version.          See Prog-Name in WS.
000310**
000320    Called Modules.
000330                      MRMATH  - Sqrt/Ln/Exp kernels.
000340                      MRSTAT  - Normal/Chi-Sq/Student-T CDFs.
000350**
000360    Files used :
000370                      HR-STUDIES-IN.  Hazard-ratio study records.
000380                      RESULTS-OUT.    Tagged result records.
000390                      MR-REPORT.      Printed validation report.
000400**
000410    Error messages used.
000420                     MR001 - MR005, MR009 (MR004 for rejected CI bounds).
000430**
000440* Changes:
000450* 06/11/1988 vbc - 1.0.00 Created - Started coding from Vacprint.  CR-0001
000460* 19/06/1991 vbc - 1.1.00 Added heterogeneity block, shared with   CR-0002
000470*                         MRSTUDY's formulas.
000480* 11/02/1994 vbc - 1.2.00 Random effects pool added.               CR-0003
000490* 28/09/1998 vbc - 1.2.01 Y2K review - clean, no                   CR-0004
000500*         2-digit years held.
000510* 14/03/1999 vbc - 1.2.02 Confirmed clean for century rollover.    CR-0005
000520* 06/11/2025 vbc - 1.3.00 B1 rejection path added - bad CI         CR-0006
000530*         bounds now logged and excluded rather than aborting.
000540* 21/11/2025 vbc - 1.3.01 Results file split into tagged          CR-0007
000550*         records to match MRSTUDY's RESULTS-OUT layout.
000560* 09/12/2025 vbc - 1.3.02 Now COPYs WSMRFIL and opens off          CR-0008
000570*         MR-File-Names by ASSIGN DYNAMIC instead of a hard-coded
000575*         literal, checking MR-File-Defs-Count first (MR009).
000580*
000590****************************************************************
000600*
000610* Copyright Notice.
000620* ****************
000630*
000640* This notice supersedes all prior copyright notices & was
000650* updated 2024-04-16.
000660*
000670* These files and programs are part of the Applewood Computers
000680* Accounting System and is Copyright (c) Vincent B Coen.
000690* 1976-2026 and later.
000700*
000710* This program is now free software; you can redistribute it
000720* and/or modify it under the terms listed here and of the GNU
000730* General Public License as published by the Free Software
000740* Foundation; version 3 and later as revised for PERSONAL USAGE
000750* ONLY and that includes for use within a business but EXCLUDES
000760* repackaging or for Resale, Rental or Hire in ANY way.
000800*
000810* ACAS is distributed in the hope that it will be useful, but
000820* WITHOUT ANY WARRANTY; without even the implied warranty of
000830* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
000840* GNU General Public License for more details. If it breaks, you
000850* own both pieces but I will endeavour to fix it, providing you
000860* tell me about the problem.
000900*
000910* You should have received a copy of the GNU General Public
000920* License along with ACAS; see the file COPYING. If not, write to
000930* the Free Software Foundation, 59 Temple Place, Suite 330,
000940* Boston, MA 02111-1307 USA.
000970*
000980****************************************************************
000990*
001000 environment              division.
001010*================================
001020*
001030 configuration section.
001040 special-names.
001050     class Mr-Numeric-Class is "0123456789".
001060*
001070 input-output             section.
001080 file-control.
001090     select   Mr-Studies-File   assign dynamic mr-file-names (2)
001100                                organization line sequential
001110                                status       Mr-Studies-Status.
001120*
001130     select   Mr-Results-File   assign dynamic mr-file-names (3)
001140                                organization line sequential
001150                                status       Mr-Results-Status.
001160*
001170     select   Mr-Report-File    assign dynamic mr-file-names (6)
001180                                organization line sequential
001190                                status       Mr-Report-Status.
001200*
001210 data                     division.
001220*================================
001230*
001240 file section.
001250*
001260 fd  Mr-Studies-File.
001270 01  Mr-Studies-Record            pic x(37).
001280*
001290 fd  Mr-Results-File.
001300 01  Mr-Results-Record            pic x(132).
001310*
001320 fd  Mr-Report-File.
001330 01  Mr-Report-Record             pic x(132).
001340*
001350 working-storage section.
001360*-----------------------
001370*
001380 77  prog-name               pic x(18) value "mrhrconv (1.3.01)".
001390 77  Mr-Studies-Status       pic xx    value "00".
001400 77  Mr-Results-Status       pic xx    value "00".
001410 77  Mr-Report-Status        pic xx    value "00".
001420*
001430 copy "wsmrstd.cob".
001440 copy "wsmrres.cob".
001450 copy "wsmrwrk.cob".
001460 copy "wsmrfnc.cob".
001465 copy "wsmrfil.cob".
001470*
001480 01  Mr-Print-Line               pic x(132)      value spaces.
001490*
001500 01  Mr-Detail-Line.
001510     03  filler                  pic x(01)       value space.
001520     03  MD-Name                 pic x(10).
001530     03  filler                  pic x(01)       value space.
001540     03  MD-Yi                   pic -9.99999999.
001550     03  filler                  pic x(01)       value space.
001560     03  MD-Sei                  pic  9.99999999.
001570     03  filler                  pic x(01)       value space.
001580     03  MD-Effect               pic z9.9999.
001590     03  filler                  pic x(01)       value space.
001600     03  MD-CI-Lower             pic z9.9999.
001610     03  filler                  pic x(01)       value space.
001620     03  MD-CI-Upper             pic z9.9999.
001630     03  filler                  pic x(02)       value spaces.
001640     03  MD-Pct-Fixed            pic z9.9999.
001650     03  filler                  pic x(01)       value space.
001660     03  MD-Pct-Random           pic z9.9999.
001670     03  filler                  pic x(52)       value spaces.
001680*
001690 01  Mr-Sum-Line.
001700     03  filler                  pic x(01)       value space.
001710     03  MS-Label                pic x(14).
001720     03  MS-Log-Effect           pic -9.99999999.
001730     03  filler                  pic x(01)       value space.
001740     03  MS-Effect               pic z9.9999.
001750     03  filler                  pic x(01)       value space.
001760     03  MS-Se                   pic  9.99999999.
001770     03  filler                  pic x(01)       value space.
001780     03  MS-CI-Lower             pic z9.9999.
001790     03  filler                  pic x(01)       value space.
001800     03  MS-CI-Upper             pic z9.9999.
001810     03  filler                  pic x(01)       value space.
001820     03  MS-Z                    pic -9.9999.
001830     03  filler                  pic x(01)       value space.
001840     03  MS-P                    pic  9.999999999.
001850     03  filler                  pic x(39)       value spaces.
001860*
001870 01  Mr-Het-Line.
001880     03  filler                  pic x(01)       value space.
001890     03  MH-Q                    pic zzzz9.999999.
001900     03  filler                  pic x(01)       value space.
001910     03  MH-Df                   pic zz9.
001920     03  filler                  pic x(01)       value space.
001930     03  MH-Q-Pval               pic  9.999999999.
001940     03  filler                  pic x(01)       value space.
001950     03  MH-I2                   pic zz9.9999.
001960     03  filler                  pic x(01)       value space.
001970     03  MH-Tau2                 pic  9.99999999.
001980     03  filler                  pic x(01)       value space.
001990     03  MH-H2                   pic zzzz9.999999.
002000     03  filler                  pic x(60)       value spaces.
002010*
002020 01  Mr-Pooled-Fe.
002030     03  MR-Pfe-Log-Effect        pic s9(07)v9(08) comp-3.
002040     03  MR-Pfe-Se                pic  9(07)v9(08) comp-3.
002050     03  filler                   pic x(01).
002060*
002070 01  Mr-Pooled-Re.
002080     03  MR-Pre-Log-Effect        pic s9(07)v9(08) comp-3.
002090     03  MR-Pre-Se                pic  9(07)v9(08) comp-3.
002100     03  MR-Pre-Z                 pic s9(07)v9(08) comp-3.
002110     03  MR-Pre-P                 pic  9(01)v9(10) comp-3.
002120     03  filler                   pic x(01).
002130*
002140 01  Mr-Heterog-Work.
002150     03  MR-HW-Q                  pic  9(07)v9(08) comp-3.
002160     03  MR-HW-Df                 pic  9(03)       comp.
002170     03  MR-HW-Q-Pval             pic  9(01)v9(10) comp-3.
002180     03  MR-HW-C                  pic  9(11)v9(08) comp-3.
002190     03  MR-HW-Tau2               pic  9(07)v9(08) comp-3.
002200     03  MR-HW-Tau                pic  9(07)v9(08) comp-3.
002210     03  MR-HW-I2                 pic  9(03)v9(04) comp-3.
002220     03  MR-HW-H2                 pic  9(07)v9(08) comp-3.
002230     03  filler                   pic x(01).
002240*
002250 01  Mr-Effect-Work.
002260     03  MR-EFW-Yi                pic s9(07)v9(10) comp-3.
002270     03  MR-EFW-Sei               pic s9(07)v9(10) comp-3.
002280     03  MR-EFW-Effect            pic s9(07)v9(10) comp-3.
002290     03  MR-EFW-CI-Lower          pic s9(07)v9(10) comp-3.
002300     03  MR-EFW-CI-Upper          pic s9(07)v9(10) comp-3.
002310     03  filler                   pic x(01).
002320*
002330 01  Mr-Hr-Check-Work.
002340     03  MR-HC-Ln-Lower           pic s9(07)v9(10) comp-3.
002350     03  MR-HC-Ln-Upper           pic s9(07)v9(10) comp-3.
002360     03  filler                   pic x(01).
002370*
002380 77  MR-Sub-Sx                    pic 99          comp.
002390*
002400 linkage section.
002410*--------------
002420*
002430 procedure division.
002440*==================
002450*
002460 aa000-Main               section.
002470*********************************
002480*
002490     move     zero    to MR-K MR-K-Rejected
002500                          MR-Page-Cnt MR-Line-Cnt MR-Rec-Cnt.
002510     move     "N"     to MR-Eof-Sw.
002520*
002530     perform  aa010-Open-Mr-Files.
002540     perform  aa050-Load-Hr-Studies.
002550     perform  aa060-Pool-And-Report.
002560     perform  aa070-Write-Results.
002570     perform  cc000-Print-Report.
002580*
002590     close    Mr-Studies-File
002600              Mr-Results-File
002610              Mr-Report-File.
002620     move     zero to Return-Code.
002630     goback.
002640*
002650 aa000-Exit.  exit section.
002660*
002670****************************************************************
002680*  File opens.                                                  *
002690****************************************************************
002700 aa010-Open-Mr-Files            section.
002710*
002712     if       MR-File-Defs-Count not = 6
002714              display  MR009
002716              move     16 to Return-Code
002718              goback.
002720     open     input  Mr-Studies-File.
002730     if       Mr-Studies-Status not = "00"
002740              display  MR001  Mr-Studies-Status
002750              move     16 to Return-Code
002760              goback.
002770*
002780     open     output Mr-Results-File.
002790     if       Mr-Results-Status not = "00"
002800              display  MR005  Mr-Results-Status
002810              close    Mr-Studies-File
002820              move     16 to Return-Code
002830              goback.
002840*
002850     open     output Mr-Report-File.
002860*
002870 aa010-Exit.  exit section.
002880*
002890****************************************************************
002900*  B1 - load HR studies, converting to yi/sei/vi and rejecting   *
002910*  any record whose CI bounds fail validation.                   *
002920****************************************************************
002930 aa050-Load-Hr-Studies           section.
002940*
002950     perform  aa055-Read-Study.
002960     perform  aa057-Load-Loop until Mr-Eof.
002970*
002980 aa050-Exit.  exit section.
002990*
003000 aa057-Load-Loop.
003010     move     Mr-Studies-Record to MR-HR-Study-In-Record.
003020*
003030     if       MR-HI-HR not > zero
003040       or     MR-HI-CI-Lower not > zero
003050       or     not (MR-HI-CI-Lower < MR-HI-CI-Upper)
003060              display  MR004  MR-HI-Study-Name
003070              add      1 to MR-K-Rejected
003080              go to    aa057-Skip.
003090*
003100     if       MR-K > 49
003110              display  MR003
003120              go to    aa057-Skip.
003130*
003140     add      1 to MR-K.
003150     set      MR-SX to MR-K.
003160     move     MR-HI-Study-Name to MR-ST-Name (MR-SX).
003170     move     "Y"               to MR-ST-Used (MR-SX).
003180*
003190     perform  bb050-Convert-Hr-Study.
003200*
003210 aa057-Skip.
003220     perform  aa055-Read-Study.
003230*
003240 aa055-Read-Study.
003250     read     Mr-Studies-File
003260              at end move "Y" to MR-Eof-Sw.
003270*
003280****************************************************************
003290*  B1 - HR conversion: yi = ln(HR); sei = (ln(upper)-ln(lower))  *
003300*       / (2 * 1.96); vi = sei squared.                          *
003310****************************************************************
003320 bb050-Convert-Hr-Study.
003330     move     02  to MR-Fn-Code.
003340     move     MR-HI-HR to MR-Fn-X.
003350     call     "mrmath"  using  MR-Fn-Data.
003360     move     MR-Fn-Result to MR-ST-Yi (MR-SX).
003370*
003380     move     MR-HI-CI-Upper to MR-Fn-X.
003390     call     "mrmath"  using  MR-Fn-Data.
003400     move     MR-Fn-Result to MR-HC-Ln-Upper.
003410*
003420     move     MR-HI-CI-Lower to MR-Fn-X.
003430     call     "mrmath"  using  MR-Fn-Data.
003440     move     MR-Fn-Result to MR-HC-Ln-Lower.
003450*
003460     compute  MR-ST-Sei (MR-SX) rounded =
003470        (MR-HC-Ln-Upper - MR-HC-Ln-Lower) / (2 * MR-Confidence-Z).
003480     compute  MR-ST-Vi (MR-SX) rounded =
003490              MR-ST-Sei (MR-SX) * MR-ST-Sei (MR-SX).
003500*
003510****************************************************************
003520*  B2 - shared pooling (identical formulas to MRSTUDY's A2-A5). *
003530****************************************************************
003540 aa060-Pool-And-Report           section.
003550*
003560     move     zero to MR-PW-Sum-W-Fixed  MR-PW-Sum-WY-Fixed
003570                       MR-PW-Sum-W2-Fixed.
003580     perform  bb150-Accum-Fixed thru bb150-Exit
003590              varying MR-SX from 1 by 1 until MR-SX > MR-K.
003600*
003610     compute  MR-Pfe-Log-Effect rounded =
003620              MR-PW-Sum-WY-Fixed / MR-PW-Sum-W-Fixed.
003630     compute  MR-Fn-X rounded = 1 / MR-PW-Sum-W-Fixed.
003640     move     01  to MR-Fn-Code.
003650     call     "mrmath"  using  MR-Fn-Data.
003660     move     MR-Fn-Result to MR-Pfe-Se.
003670*
003680     perform  bb300-Calc-Heterogeneity.
003690     perform  bb400-Pool-Random.
003700     perform  bb500-Calc-Weight-Pct thru bb500-Exit
003710              varying MR-SX from 1 by 1 until MR-SX > MR-K.
003720*
003730 aa060-Exit.  exit section.
003740*
003750 bb150-Accum-Fixed.
003760     compute  MR-ST-W-Fixed (MR-SX) rounded =
003770              1 / MR-ST-Vi (MR-SX).
003780     add      MR-ST-W-Fixed (MR-SX) to MR-PW-Sum-W-Fixed.
003790     compute  MR-PW-Sum-WY-Fixed rounded =
003800              MR-PW-Sum-WY-Fixed +
003810              (MR-ST-W-Fixed (MR-SX) * MR-ST-Yi (MR-SX)).
003820     compute  MR-PW-Sum-W2-Fixed rounded =
003830              MR-PW-Sum-W2-Fixed +
003840              (MR-ST-W-Fixed (MR-SX) * MR-ST-W-Fixed (MR-SX)).
003850 bb150-Exit.
003860     exit.
003870*
003880 bb300-Calc-Heterogeneity.
003890     move     zero to MR-HW-Q.
003900     perform  bb310-Accum-Q thru bb310-Exit
003910              varying MR-SX from 1 by 1 until MR-SX > MR-K.
003920*
003930     compute  MR-HW-Df = MR-K - 1.
003940*
003950     move     05  to MR-Fn-Code.
003960     move     MR-HW-Q     to MR-Fn-X.
003970     move     MR-HW-Df    to MR-Fn-Df.
003980     call     "mrstat"  using  MR-Fn-Data.
003990     compute  MR-HW-Q-Pval rounded = 1 - MR-Fn-Result.
004000*
004010     compute  MR-HW-C rounded =
004020              MR-PW-Sum-W-Fixed -
004030              (MR-PW-Sum-W2-Fixed / MR-PW-Sum-W-Fixed).
004040*
004050     if       MR-HW-Df > zero  and  MR-HW-C > zero
004060       and    MR-HW-Q > MR-HW-Df
004070              compute  MR-HW-Tau2 rounded =
004080                       (MR-HW-Q - MR-HW-Df) / MR-HW-C
004090     else
004100              move     zero to MR-HW-Tau2.
004110*
004120     move     01  to MR-Fn-Code.
004130     move     MR-HW-Tau2  to MR-Fn-X.
004140     call     "mrmath"  using  MR-Fn-Data.
004150     move     MR-Fn-Result to MR-HW-Tau.
004160*
004170     if       MR-HW-Q > zero  and  MR-HW-Q > MR-HW-Df
004180              compute  MR-HW-I2 rounded =
004190                       ((MR-HW-Q - MR-HW-Df) / MR-HW-Q) * 100
004200     else
004210              move     zero to MR-HW-I2.
004220*
004230     if       MR-HW-Df > zero
004240              compute  MR-HW-H2 rounded = MR-HW-Q / MR-HW-Df
004250     else
004260              move     1 to MR-HW-H2.
004270*
004280 bb310-Accum-Q.
004290     compute  MR-HW-Q rounded =
004300              MR-HW-Q +
004310              (MR-ST-W-Fixed (MR-SX) *
004320               (MR-ST-Yi (MR-SX) - MR-Pfe-Log-Effect) *
004330               (MR-ST-Yi (MR-SX) - MR-Pfe-Log-Effect)).
004340 bb310-Exit.
004350     exit.
004360*
004370 bb400-Pool-Random.
004380     move     zero to MR-PW-Sum-W-Random MR-PW-Sum-WY-Random.
004390     perform  bb410-Accum-Random thru bb410-Exit
004400              varying MR-SX from 1 by 1 until MR-SX > MR-K.
004410*
004420     compute  MR-Pre-Log-Effect rounded =
004430              MR-PW-Sum-WY-Random / MR-PW-Sum-W-Random.
004440     compute  MR-Fn-X rounded = 1 / MR-PW-Sum-W-Random.
004450     move     01  to MR-Fn-Code.
004460     call     "mrmath"  using  MR-Fn-Data.
004470     move     MR-Fn-Result to MR-Pre-Se.
004480*
004490     compute  MR-Pre-Z rounded = MR-Pre-Log-Effect / MR-Pre-Se.
004500*
004510     move     04  to MR-Fn-Code.
004520     move     MR-Pre-Z to MR-Fn-X.
004530     if       MR-Fn-X < zero
004540              multiply -1 by MR-Fn-X.
004550     call     "mrstat"  using  MR-Fn-Data.
004560     compute  MR-Pre-P rounded = 2 * (1 - MR-Fn-Result).
004570*
004580 bb400-Exit.
004590     exit.
004600*
004610 bb410-Accum-Random.
004620     compute  MR-ST-W-Random (MR-SX) rounded =
004630              1 / (MR-ST-Vi (MR-SX) + MR-HW-Tau2).
004640     add      MR-ST-W-Random (MR-SX) to MR-PW-Sum-W-Random.
004650     compute  MR-PW-Sum-WY-Random rounded =
004660              MR-PW-Sum-WY-Random +
004670              (MR-ST-W-Random (MR-SX) * MR-ST-Yi (MR-SX)).
004680 bb410-Exit.
004690     exit.
004700*
004710 bb500-Calc-Weight-Pct.
004720     compute  MR-ST-Pct-Fixed (MR-SX) rounded =
004730              100 * (MR-ST-W-Fixed (MR-SX) / MR-PW-Sum-W-Fixed).
004740     compute  MR-ST-Pct-Random (MR-SX) rounded =
004750              100 * (MR-ST-W-Random (MR-SX) / MR-PW-Sum-W-Random).
004760 bb500-Exit.
004770     exit.
004780*
004790****************************************************************
004800*  exp(yi) and its 95% CI, back-transformed to the HR scale.    *
004810****************************************************************
004820 bb700-Calc-Effect-Ci.
004830     move     03  to MR-Fn-Code.
004840     move     MR-EFW-Yi to MR-Fn-X.
004850     call     "mrmath"  using  MR-Fn-Data.
004860     move     MR-Fn-Result to MR-EFW-Effect.
004870*
004880     compute  MR-Fn-X rounded =
004890              MR-EFW-Yi - (MR-Confidence-Z * MR-EFW-Sei).
004900     call     "mrmath"  using  MR-Fn-Data.
004910     move     MR-Fn-Result to MR-EFW-CI-Lower.
004920*
004930     compute  MR-Fn-X rounded =
004940              MR-EFW-Yi + (MR-Confidence-Z * MR-EFW-Sei).
004950     call     "mrmath"  using  MR-Fn-Data.
004960     move     MR-Fn-Result to MR-EFW-CI-Upper.
004970*
004980****************************************************************
004990*  Write the tagged results file - one ST record per study,     *
005000*  then FE, RE and HG summary records.  No EG record - Egger's  *
005010*  test is Unit A only per the batch flow.                       *
005020****************************************************************
005030 aa070-Write-Results             section.
005040*
005050     perform  bb750-Write-Study-Rec thru bb750-Exit
005060              varying MR-SX from 1 by 1 until MR-SX > MR-K.
005070*
005080     move     "FE"          to MR-RP-Code.
005090     move     "FIXED "      to MR-RP-Model.
005100     move     MR-Pfe-Log-Effect to MR-EFW-Yi.
005110     move     MR-Pfe-Se         to MR-EFW-Sei.
005120     perform  bb700-Calc-Effect-Ci.
005130     move     MR-Pfe-Log-Effect to MR-RP-Log-Effect.
005140     move     MR-EFW-Effect     to MR-RP-Effect.
005150     move     MR-Pfe-Se         to MR-RP-Se.
005160     move     MR-EFW-CI-Lower   to MR-RP-CI-Lower.
005170     move     MR-EFW-CI-Upper   to MR-RP-CI-Upper.
005180     move     zero              to MR-RP-Z.
005190     move     zero              to MR-RP-P-Value.
005200     write    Mr-Results-Record from MR-Res-Pooled.
005210*
005220     move     "RE"          to MR-RP-Code.
005230     move     "RANDOM"      to MR-RP-Model.
005240     move     MR-Pre-Log-Effect to MR-EFW-Yi.
005250     move     MR-Pre-Se         to MR-EFW-Sei.
005260     perform  bb700-Calc-Effect-Ci.
005270     move     MR-Pre-Log-Effect to MR-RP-Log-Effect.
005280     move     MR-EFW-Effect     to MR-RP-Effect.
005290     move     MR-Pre-Se         to MR-RP-Se.
005300     move     MR-EFW-CI-Lower   to MR-RP-CI-Lower.
005310     move     MR-EFW-CI-Upper   to MR-RP-CI-Upper.
005320     move     MR-Pre-Z          to MR-RP-Z.
005330     move     MR-Pre-P          to MR-RP-P-Value.
005340     write    Mr-Results-Record from MR-Res-Pooled.
005350*
005360     move     "HG"           to MR-RH-Code.
005370     move     MR-HW-Q        to MR-RH-Q.
005380     move     MR-HW-Df       to MR-RH-Df.
005390     move     MR-HW-Q-Pval   to MR-RH-Q-Pval.
005400     move     MR-HW-I2       to MR-RH-I2.
005410     move     MR-HW-Tau2     to MR-RH-Tau2.
005420     move     MR-HW-Tau      to MR-RH-Tau.
005430     move     MR-HW-H2       to MR-RH-H2.
005440     write    Mr-Results-Record from MR-Res-Heterog.
005450*
005460 aa070-Exit.  exit section.
005470*
005480 bb750-Write-Study-Rec.
005490     move     "ST"                to MR-RS-Code.
005500     move     MR-ST-Name (MR-SX)  to MR-RS-Name.
005510     move     MR-ST-Yi (MR-SX)    to MR-RS-Yi.
005520     move     MR-ST-Sei (MR-SX)   to MR-RS-Sei.
005530     move     MR-ST-Vi (MR-SX)    to MR-RS-Vi.
005540     move     MR-ST-Yi (MR-SX)    to MR-EFW-Yi.
005550     move     MR-ST-Sei (MR-SX)   to MR-EFW-Sei.
005560     perform  bb700-Calc-Effect-Ci.
005570     move     MR-EFW-Effect       to MR-RS-Effect.
005580     move     MR-EFW-CI-Lower     to MR-RS-CI-Lower.
005590     move     MR-EFW-CI-Upper     to MR-RS-CI-Upper.
005600     move     MR-ST-Pct-Fixed (MR-SX)  to MR-RS-Wt-Fixed-Pct.
005610     move     MR-ST-Pct-Random (MR-SX) to MR-RS-Wt-Random-Pct.
005620     write    Mr-Results-Record from MR-Res-Study.
005630 bb750-Exit.
005640     exit.
005650*
005660****************************************************************
005670*  Print the validation report - HR label on the pooled lines   *
005680*  in place of OR, otherwise the same layout as MRSTUDY's.       *
005690****************************************************************
005700 cc000-Print-Report               section.
005710*
005720     move     spaces to Mr-Print-Line.
005730     move     "MetaReview - Hazard-Ratio Conversion Report"
005740              to Mr-Print-Line (1:44).
005750     write    Mr-Report-Record from Mr-Print-Line.
005760     move     all "=" to Mr-Print-Line (1:90).
005770     write    Mr-Report-Record from Mr-Print-Line.
005780*
005790     perform  cc100-Print-Study-Line thru cc100-Exit
005800              varying MR-SX from 1 by 1 until MR-SX > MR-K.
005810*
005820     move     all "=" to Mr-Print-Line (1:90).
005830     write    Mr-Report-Record from Mr-Print-Line.
005840*
005850     move     spaces        to Mr-Sum-Line.
005860     move     "FIXED HR    " to MS-Label.
005870     move     MR-Pfe-Log-Effect to MS-Log-Effect.
005880     move     MR-Pfe-Log-Effect to MR-EFW-Yi.
005890     move     MR-Pfe-Se         to MR-EFW-Sei.
005900     perform  bb700-Calc-Effect-Ci.
005910     move     MR-EFW-Effect     to MS-Effect.
005920     move     MR-Pfe-Se         to MS-Se.
005930     move     MR-EFW-CI-Lower   to MS-CI-Lower.
005940     move     MR-EFW-CI-Upper   to MS-CI-Upper.
005950     move     zero              to MS-Z.
005960     move     zero              to MS-P.
005970     write    Mr-Report-Record from Mr-Sum-Line.
005980*
005990     move     spaces        to Mr-Sum-Line.
006000     move     "RANDOM HR   " to MS-Label.
006010     move     MR-Pre-Log-Effect to MS-Log-Effect.
006020     move     MR-Pre-Log-Effect to MR-EFW-Yi.
006030     move     MR-Pre-Se         to MR-EFW-Sei.
006040     perform  bb700-Calc-Effect-Ci.
006050     move     MR-EFW-Effect     to MS-Effect.
006060     move     MR-Pre-Se         to MS-Se.
006070     move     MR-EFW-CI-Lower   to MS-CI-Lower.
006080     move     MR-EFW-CI-Upper   to MS-CI-Upper.
006090     move     MR-Pre-Z          to MS-Z.
006100     move     MR-Pre-P          to MS-P.
006110     write    Mr-Report-Record from Mr-Sum-Line.
006120*
006130     move     spaces to Mr-Het-Line.
006140     move     MR-HW-Q      to MH-Q.
006150     move     MR-HW-Df     to MH-Df.
006160     move     MR-HW-Q-Pval to MH-Q-Pval.
006170     move     MR-HW-I2     to MH-I2.
006180     move     MR-HW-Tau2   to MH-Tau2.
006190     move     MR-HW-H2     to MH-H2.
006200     write    Mr-Report-Record from Mr-Het-Line.
006210*
006220 cc000-Exit.  exit section.
006230*
006240 cc100-Print-Study-Line.
006250     move     spaces to Mr-Detail-Line.
006260     move     MR-ST-Name (MR-SX)  to MD-Name.
006270     move     MR-ST-Yi (MR-SX)    to MD-Yi.
006280     move     MR-ST-Sei (MR-SX)   to MD-Sei.
006290     move     MR-ST-Yi (MR-SX)    to MR-EFW-Yi.
006300     move     MR-ST-Sei (MR-SX)   to MR-EFW-Sei.
006310     perform  bb700-Calc-Effect-Ci.
006320     move     MR-EFW-Effect       to MD-Effect.
006330     move     MR-EFW-CI-Lower     to MD-CI-Lower.
006340     move     MR-EFW-CI-Upper     to MD-CI-Upper.
006350     move     MR-ST-Pct-Fixed (MR-SX)  to MD-Pct-Fixed.
006360     move     MR-ST-Pct-Random (MR-SX) to MD-Pct-Random.
006370     write    Mr-Report-Record from Mr-Detail-Line.
006380 cc100-Exit.
006390     exit.
