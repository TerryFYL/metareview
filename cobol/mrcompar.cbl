000010****************************************************************
000020*                                                               *
000030*        Results Comparator - Engine Vs Gold Metrics            *
000040*                                                               *
000050****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100      program-id.       mrcompar.
000110**
000120    Author.           Vincent B Coen FBCS, FIDM, FIDPM.
000130**
000140    Installation.     Applewood Computers.
000150**
000160    Date-Written.     11/11/1988.
000170**
000180    Date-Compiled.
000190**
000200  Security. Copyright (C) 1988 - 2026 & later, Vincent Bryan Coen.
000210                 Distributed under the GNU General Public License.
000220                      See the file COPYING for details.
000230**
000240    Remarks.          Reads a pair of metric files, engine output
000250                   against gold-standard expectation, positionally
000260                   matched, and prints a PASS/FAIL line per metric
000270                   with a totals trailer. Sets Return-Code so this
000280                  can be chained after MRSTUDY/MRHRCONV in a batch
000290                      job without a human reading the report.
000300**
000310    Version.          See Prog-Name in WS.
000320**
000330    Called Modules.   None.
000340**
000350    Files used :
000360                    ENGINE-METRICS-IN. Metrics produced by the run
000370                                          under test.
000380                    GOLD-METRICS-IN. Expected metrics + tolerance.
000390                      MR-REPORT.         Printed PASS/FAIL report.
000400**
000410    Error messages used.
000420                      MR003, MR006, MR007, MR008, MR009.
000430**
000440* Changes:
000450* 11/11/1988 vbc - 1.0.00 Created - straight positional compare.   CR-0001
000460* 04/03/1990 vbc - 1.0.01 Added relative-difference fallback so a  CR-0002
000470*                        zero-tolerance gold value near zero still
000480*                     passes when engine agrees to the same order.
000490* 19/06/1991 vbc - 1.1.00 Name-mismatch now reported               CR-0003
000500*         MISMATCH rather than aborting the run.
000510* 28/09/1998 vbc - 1.1.01 Y2K review - clean, no                   CR-0004
000520*         2-digit years held.
000540* 14/03/1999 vbc - 1.1.02 Confirmed clean for century rollover.    CR-0005
000550* 12/11/2025 vbc - 1.2.00 Rebuilt onto the shared MR-Compare-Tbl   CR-0006
000560*                         layout so MRSTUDY/MRHRCONV output can be
000570*                         diffed record-for-record.
000572* 09/12/2025 vbc - 1.2.01 Engine-file open failure was wrongly     CR-0007
000574*         using MR006 (the gold message) - now MR008.  Also
000576*         COPYs WSMRFIL and opens off MR-File-Names by ASSIGN
000578*         DYNAMIC, checking MR-File-Defs-Count first (MR009).
000580*
000590****************************************************************
000600*
000610* Copyright Notice.
000620* ****************
000630*
000640* This notice supersedes all prior copyright notices & was
000650* updated 2024-04-16.
000660*
000670* These files and programs are part of the Applewood Computers
000680* Accounting System and is Copyright (c) Vincent B Coen.
000690* 1976-2026 and later.
000700*
000710* This program is now free software; you can redistribute it
000720* and/or modify it under the terms listed here and of the GNU
000730* General Public License as published by the Free Software
000740* Foundation; version 3 and later as revised for PERSONAL USAGE
000750* ONLY and that includes for use within a business but EXCLUDES
000760* repackaging or for Resale, Rental or Hire in ANY way.
000800*
000810* ACAS is distributed in the hope that it will be useful, but
000820* WITHOUT ANY WARRANTY; without even the implied warranty of
000830* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
000840* GNU General Public License for more details. If it breaks, you
000850* own both pieces but I will endeavour to fix it, providing you
000860* tell me about the problem.
000900*
000910* You should have received a copy of the GNU General Public
000920* License along with ACAS; see the file COPYING. If not, write to
000930* the Free Software Foundation, 59 Temple Place, Suite 330,
000940* Boston, MA 02111-1307 USA.
000970*
000980****************************************************************
000990*
001000 environment              division.
001010*================================
001020*
001030 configuration section.
001040 special-names.
001050     class Mr-Numeric-Class is "0123456789".
001060*
001070 input-output             section.
001080 file-control.
001090     select   Mr-Engine-File     assign dynamic mr-file-names (4)
001100                                 organization line sequential
001110                                 status       Mr-Engine-Status.
001120*
001130     select   Mr-Gold-File       assign dynamic mr-file-names (5)
001140                                 organization line sequential
001150                                 status       Mr-Gold-Status.
001160*
001170     select   Mr-Report-File     assign dynamic mr-file-names (6)
001180                                 organization line sequential
001190                                 status       Mr-Report-Status.
001200*
001210 data                     division.
001220*================================
001230*
001240 file section.
001250*
001260 fd  Mr-Engine-File.
001270 01  Mr-Engine-Record             pic x(62).
001280*
001290 fd  Mr-Gold-File.
001300 01  Mr-Gold-Record               pic x(62).
001310*
001320 fd  Mr-Report-File.
001330 01  Mr-Report-Record             pic x(132).
001340*
001350 working-storage section.
001360*-----------------------
001370*
001380 77  prog-name               pic x(18) value "mrcompar (1.2.00)".
001390 77  Mr-Engine-Status        pic xx    value "00".
001400 77  Mr-Gold-Status          pic xx    value "00".
001410 77  Mr-Report-Status        pic xx    value "00".
001420*
001430 copy "wsmrcmp.cob".
001440 copy "wsmrwrk.cob".
001445 copy "wsmrfil.cob".
001450 copy "wsfinal.cob".
001460*
001470 01  Mr-Print-Line               pic x(132)      value spaces.
001480*
001490 01  Mr-Head-Line.
001500     03  filler                  pic x(01)       value space.
001510     03  MHD-Metric              pic x(30)       value "METRIC".
001520     03  MHD-Engine              pic x(13)       value "ENGINE".
001530     03  MHD-Gold                pic x(13)       value "GOLD".
001540     03  MHD-Diff                pic x(13)       value "DIFF".
001550     03  MHD-Tol                 pic x(13)       value "TOL".
001560     03  MHD-Status              pic x(08)       value "STATUS".
001570     03  filler                  pic x(41)       value spaces.
001580*
001590 01  Mr-Check-Line.
001600     03  MC-Flag                 pic x(02).
001610     03  MC-Name                 pic x(30).
001620     03  MC-Engine               pic -9.9999999999.
001630     03  MC-Gold                 pic -9.9999999999.
001640     03  MC-Diff                 pic  9.9999999999.
001650     03  MC-Tol                  pic  9.9999999999.
001660     03  filler                  pic x(01)       value space.
001670     03  MC-Status               pic x(04).
001680     03  filler                  pic x(01)       value space.
001690     03  MC-Reason               pic x(08).
001700     03  filler                  pic x(28)       value spaces.
001710*
001720 01  Mr-Trail-Line.
001730     03  filler          pic x(01) value space.
001740     03  MT-Label        pic x(07) value "TOTAL: ".
001750     03  MT-Passed       pic zz9.
001760     03  filler          pic x(01) value "/".
001770     03  MT-Total        pic zz9.
001780     03  filler          pic x(10) value " CHECKS - ".
001790     03  filler          pic x(08) value "PASSED: ".
001800     03  MT-Passed2      pic zz9.
001810     03  filler          pic x(09) value " FAILED: ".
001820     03  MT-Failed       pic zz9.
001830     03  filler          pic x(65) value spaces.
001840*
001850 01  Mr-Compare-Work.
001860     03  MR-CW-Rel-Div            pic s9(07)v9(10) comp-3.
001870     03  MR-CW-Rel-Diff           pic  9(07)v9(10) comp-3.
001880     03  MR-CW-Abs-Gold           pic  9(07)v9(10) comp-3.
001890     03  MR-CW-Tol-Used           pic  9(03)v9(10) comp-3.
001900     03  filler                   pic x(01).
001910*
001920* Redefinition - byte-layout view of the working block, same dump
001930* habit as MR-Egg-Clear-View over Mr-Egg-Work in MRSTUDY.
001940*
001950 01  Mr-Compare-Clear-View redefines Mr-Compare-Work.
001960     03  filler                  pic x(35).
001970*
001980 01  Mr-Name-Compare-Work.
001990     03  MR-NCW-Prior-Name        pic x(30)       value spaces.
002000     03  filler                   pic x(01).
002010*
002020 linkage section.
002030*--------------
002040*
002050 procedure division.
002060*==================
002070*
002080 aa000-Main               section.
002090*********************************
002100*
002110     move     zero    to MR-Chk-Count MR-Chk-Passed MR-Chk-Failed.
002120     move     "N"     to MR-Eof-Sw MR-Eof-Gold-Sw.
002130     move     "P"     to MR-Overall-Sw.
002140*
002150     perform  aa010-Open-Mr-Files.
002160     perform  aa050-Compare-Metrics.
002170     perform  aa060-Print-Totals.
002180*
002190     close    Mr-Engine-File
002200              Mr-Gold-File
002210              Mr-Report-File.
002220*
002230     if       MR-Overall-Pass
002240              move     zero to Return-Code
002250     else
002260              move     1    to Return-Code.
002270     goback.
002280*
002290 aa000-Exit.  exit section.
002300*
002310****************************************************************
002320*  File opens.                                                  *
002330****************************************************************
002340 aa010-Open-Mr-Files            section.
002350*
002352     if       MR-File-Defs-Count not = 6
002354              display  MR009
002356              move     16 to Return-Code
002358              goback.
002360     open     input  Mr-Engine-File.
002370     if       Mr-Engine-Status not = "00"
002380              display  MR008  Mr-Engine-Status
002390              move     16 to Return-Code
002400              goback.
002410*
002420     open     input  Mr-Gold-File.
002430     if       Mr-Gold-Status not = "00"
002440              display  MR006  Mr-Gold-Status
002450              close    Mr-Engine-File
002460              move     16 to Return-Code
002470              goback.
002480*
002490     open     output Mr-Report-File.
002500     move     Mr-Head-Line to Mr-Print-Line.
002510     write    Mr-Report-Record from Mr-Print-Line.
002520     move     all "=" to Mr-Print-Line (1:90).
002530     write    Mr-Report-Record from Mr-Print-Line.
002540*
002550 aa010-Exit.  exit section.
002560*
002570****************************************************************
002580*  C1 - read the two files in lock-step and compare each pair.  *
002590****************************************************************
002600 aa050-Compare-Metrics           section.
002610*
002620     perform  aa055-Read-Pair.
002630     perform  aa057-Compare-Loop
002640              until MR-Eof or MR-Eof-Gold.
002650*
002660 aa050-Exit.  exit section.
002670*
002680 aa057-Compare-Loop.
002690     if       MR-Chk-Count > 49
002700              display  MR003
002710              go to    aa050-Exit.
002720*
002730     add      1 to MR-Chk-Count.
002740     set      MR-CX to MR-Chk-Count.
002750*
002760     move     Mr-Engine-Record to MR-Metric-Record.
002770     move     MR-MM-Name       to MR-CK-Name (MR-CX).
002780     move     MR-MM-Value      to MR-CK-Engine-Val (MR-CX).
002790*
002800     move     Mr-Gold-Record   to MR-Metric-Record.
002810*
002820     if       MR-MM-Name not = MR-CK-Name (MR-CX)
002830              move     MR-MM-Name to MR-CK-Name (MR-CX)
002840              move     zero       to MR-CK-Gold-Val (MR-CX)
002850              move     zero       to MR-CK-Tolerance (MR-CX)
002860              move     zero       to MR-CK-Diff (MR-CX)
002870              move     "FAIL"     to MR-CK-Status (MR-CX)
002880              move     "MISMATCH" to MR-CK-Reason (MR-CX)
002890              display  MR007  MR-Chk-Count
002900     else
002910              move     MR-MM-Value      to MR-CK-Gold-Val (MR-CX)
002920              move     MR-MM-Tolerance  to MR-CK-Tolerance (MR-CX)
002930              perform  bb100-Compare-One-Metric.
002940*
002950     if       MR-CK-Status (MR-CX) = "PASS"
002960              add      1 to MR-Chk-Passed
002970     else
002980              add      1 to MR-Chk-Failed
002990              move     "F"  to MR-Overall-Sw.
003000*
003010     perform  cc100-Print-Check-Line.
003020     perform  aa055-Read-Pair.
003030*
003040 aa055-Read-Pair.
003050     read     Mr-Engine-File
003060              at end move "Y" to MR-Eof-Sw.
003070     if       not MR-Eof
003080              read     Mr-Gold-File
003090                       at end move "Y" to MR-Eof-Gold-Sw.
003100*
003110****************************************************************
003120*  C1 - PASS if abs diff <= tol, OR relative diff <= tol.       *
003130*  A zero tolerance on the gold record means use the shop       *
003140*  default (MR-Default-Tolerance from WSMRWRK).                 *
003150****************************************************************
003160 bb100-Compare-One-Metric.
003170     if       MR-CK-Tolerance (MR-CX) = zero
003180              move  MR-Default-Tolerance to MR-CW-Tol-Used
003190     else
003200              move  MR-CK-Tolerance (MR-CX) to MR-CW-Tol-Used.
003210*
003220     compute  MR-CW-Rel-Div rounded =
003230              MR-CK-Engine-Val (MR-CX) - MR-CK-Gold-Val (MR-CX).
003240     if       MR-CW-Rel-Div < zero
003250              multiply -1 by MR-CW-Rel-Div.
003260     move     MR-CW-Rel-Div  to  MR-CK-Diff (MR-CX).
003270*
003280     move     MR-CK-Gold-Val (MR-CX)  to  MR-CW-Abs-Gold.
003290     if       MR-CW-Abs-Gold < zero
003300              multiply -1 by MR-CW-Abs-Gold.
003310     if       MR-CW-Abs-Gold < 0.000000000000001
003320              move  0.000000000000001 to MR-CW-Abs-Gold.
003330*
003340     compute  MR-CW-Rel-Diff rounded =
003350              MR-CK-Diff (MR-CX) / MR-CW-Abs-Gold.
003360*
003370     if       MR-CK-Diff (MR-CX) not > MR-CW-Tol-Used
003380       or     MR-CW-Rel-Diff not > MR-CW-Tol-Used
003390              move  "PASS"    to MR-CK-Status (MR-CX)
003400              move  spaces    to MR-CK-Reason (MR-CX)
003410     else
003420              move  "FAIL"    to MR-CK-Status (MR-CX)
003430              move  spaces    to MR-CK-Reason (MR-CX).
003440*
003450****************************************************************
003460*  Print the trailer counts and the overall pass/fail line.     *
003470****************************************************************
003480 aa060-Print-Totals              section.
003490*
003500     move     all "=" to Mr-Print-Line (1:90).
003510     write    Mr-Report-Record from Mr-Print-Line.
003520*
003530     move     MR-Chk-Count      to MR-Final-Total.
003540     move     MR-Chk-Passed     to MR-Final-Passed.
003550     move     MR-Chk-Failed     to MR-Final-Failed.
003560     if       MR-Overall-Pass
003570              move  "ALL CHECKS PASSED " to MR-Final-Status
003580     else
003590              move  "SOME CHECKS FAILED" to MR-Final-Status.
003600*
003610     move     spaces          to Mr-Trail-Line.
003620     move     "TOTAL: "       to MT-Label.
003630     move     MR-Final-Passed to MT-Passed  MT-Passed2.
003640     move     MR-Final-Total  to MT-Total.
003650     move     MR-Final-Failed to MT-Failed.
003660     write    Mr-Report-Record from Mr-Trail-Line.
003670*
003680     move     spaces to Mr-Print-Line.
003690     move     MR-Final-Status to Mr-Print-Line (1:18).
003700     write    Mr-Report-Record from Mr-Print-Line.
003710*
003720 aa060-Exit.  exit section.
003730*
003740 cc100-Print-Check-Line.
003750     move     spaces to Mr-Check-Line.
003760     if       MR-CK-Status (MR-CX) = "PASS"
003770              move  spaces to MC-Flag
003780     else
003790              move  "**"   to MC-Flag.
003800     move     MR-CK-Name (MR-CX)       to MC-Name.
003810     move     MR-CK-Engine-Val (MR-CX) to MC-Engine.
003820     move     MR-CK-Gold-Val (MR-CX)   to MC-Gold.
003830     move     MR-CK-Diff (MR-CX)       to MC-Diff.
003840     move     MR-CK-Tolerance (MR-CX)  to MC-Tol.
003850     move     MR-CK-Status (MR-CX)     to MC-Status.
003860     move     MR-CK-Reason (MR-CX)     to MC-Reason.
003870     write    Mr-Report-Record from Mr-Check-Line.
