000010*******************************************
000020*                                          *
000030*  Record Definitions For The Results     *
000040*        Output File (RESULTS-OUT)        *
000050*     Tagged records - see Rt-Code        *
000060*******************************************
000070*  Max record length 132, line sequential, leading 2-char tag.
000080*
000090*  Rt-Code values -
000100*     ST = per study result (A1/A5 output, one per study)
000110*     FE = pooled fixed-effects result (A2)
000120*     RE = pooled random-effects result (A4)
000130*     HG = heterogeneity result (A3)
000140*     EG = Egger's test result (A6, Unit A only)
000150*
000160* 05/11/25 vbc - Created for gold-standard meta-analysis batch.
000170* 21/11/25 vbc - Split single combined record into 5 tagged 01's
000180*                redefining one common area - easier for MRCOMPAR
000190*                golden data to diff against by eye.
000200*
000210 01  MR-Res-Common.
000220     03  MR-Rt-Code               pic xx.
000230     03  filler                   pic x(130).
000240*
000250 01  MR-Res-Study redefines MR-Res-Common.
000260     03  MR-RS-Code               pic xx.
000270     03  MR-RS-Name               pic x(10).
000280     03  MR-RS-Yi                 pic s9(03)v9(08).
000290     03  MR-RS-Sei                pic  9(03)v9(08).
000300     03  MR-RS-Vi                 pic  9(03)v9(08).
000310     03  MR-RS-Effect             pic  9(03)v9(08).
000320     03  MR-RS-CI-Lower           pic  9(03)v9(08).
000330     03  MR-RS-CI-Upper           pic  9(03)v9(08).
000340     03  MR-RS-Wt-Fixed-Pct       pic  9(03)v9(06).
000350     03  MR-RS-Wt-Random-Pct      pic  9(03)v9(06).
000360     03  filler                   pic x(34).
000370*
000380 01  MR-Res-Pooled redefines MR-Res-Common.
000390     03  MR-RP-Code               pic xx.
000400     03  MR-RP-Model              pic x(06).
000410     03  MR-RP-Log-Effect         pic s9(03)v9(08).
000420     03  MR-RP-Effect             pic  9(03)v9(08).
000430     03  MR-RP-Se                 pic  9(03)v9(08).
000440     03  MR-RP-CI-Lower           pic  9(03)v9(08).
000450     03  MR-RP-CI-Upper           pic  9(03)v9(08).
000460     03  MR-RP-Z                  pic s9(03)v9(08).
000470     03  MR-RP-P-Value            pic  9(01)v9(10).
000480     03  filler                   pic x(57).
000490*
000500 01  MR-Res-Heterog redefines MR-Res-Common.
000510     03  MR-RH-Code               pic xx.
000520     03  MR-RH-Q                  pic  9(05)v9(06).
000530     03  MR-RH-Df                 pic  9(03).
000540     03  MR-RH-Q-Pval             pic  9(01)v9(10).
000550     03  MR-RH-I2                 pic  9(03)v9(04).
000560     03  MR-RH-Tau2               pic  9(03)v9(08).
000570     03  MR-RH-Tau                pic  9(03)v9(08).
000580     03  MR-RH-H2                 pic  9(05)v9(06).
000590     03  filler                   pic x(60).
000600*
000610 01  MR-Res-Egger redefines MR-Res-Common.
000620     03  MR-RE-Code               pic xx.
000630     03  MR-RE-Intercept          pic s9(03)v9(08).
000640     03  MR-RE-Slope              pic s9(03)v9(08).
000650     03  MR-RE-Se-Int             pic  9(03)v9(08).
000660     03  MR-RE-T-Value            pic s9(03)v9(08).
000670     03  MR-RE-Df                 pic  9(03).
000680     03  MR-RE-P-Value            pic  9(01)v9(10).
000690     03  filler                   pic x(75).
000700*
000710* Working accumulators used while pooling - carried as COMP-3 to
000720* match the shop's habit of packing decimal accumulators.
000730*
000740 01  MR-Pool-Work.
000750     03  MR-PW-Sum-W-Fixed        pic 9(11)v9(08) comp-3.
000760     03  MR-PW-Sum-WY-Fixed       pic s9(11)v9(08) comp-3.
000770     03  MR-PW-Sum-W-Random       pic 9(11)v9(08) comp-3.
000780     03  MR-PW-Sum-WY-Random      pic s9(11)v9(08) comp-3.
000790     03  MR-PW-Sum-W2-Fixed       pic 9(15)v9(08) comp-3.
000800     03  filler                   pic x(08).
