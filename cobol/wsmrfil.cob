000010*******************************************
000020*                                          *
000030*  File Assign Names Used By MRSTUDY /    *
000040*   MRHRCONV / MRCOMPAR                   *
000050*******************************************
000060* Cut down from the full ACAS file-01 to file-58 system catalogue
000070* - this batch only ever touches the six files below.
000090*
000100* 04/11/25 vbc - Created for gold-standard meta-analysis batch.
000105* 09/12/25 vbc - Was sitting unused since 1.0 - all three main
000107* programs now COPY this and ASSIGN DYNAMIC off MR-File-Names,
000109* checking MR-File-Defs-Count on the way in, same as PY000 used
000111* to sanity-check File-Defs before handing it down the chain.
000113*
000120 01  MR-File-Defs.
000130     02  MR-File-Defs-A.
000140         03  mr-file-1     pic x(64) value "STUDIES-IN".
000150         03  mr-file-2     pic x(64) value "HR-STUDIES-IN".
000160         03  mr-file-3     pic x(64) value "RESULTS-OUT".
000170         03  mr-file-4     pic x(64) value "ENGINE-METRICS-IN".
000180         03  mr-file-5     pic x(64) value "GOLD-METRICS-IN".
000190         03  mr-file-6     pic x(64) value "MR-REPORT".
000200     02  filler          redefines mr-file-defs-a.
000210         03  MR-File-Names    pic x(64)  occurs 6.
000220     02  MR-File-Defs-Count   binary-short value 6.
