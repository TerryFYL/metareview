000010*******************************************
000020*                                          *
000030*  Record Definition For Comparator       *
000040*    Metric Files (Unit C)                *
000050*     ENGINE-METRICS-IN / GOLD-METRICS-IN *
000060*******************************************
000070*  File size 62 bytes fixed, line sequential (30 + 18 + 14).
000080* Sign carried as a leading +/- character on Value/Tolerance, both
000090* held as separate-sign display items with implied decimal points.
000100*
000110* 07/11/25 vbc - Created for gold-standard meta-analysis batch.
000120* 24/11/25 vbc - Widened Metric-Name to x(30) to match spreadsheet
000130*                labels such as POOLED-LOG-OR-RANDOM.
000140* 01/12/25 vbc - Value/Tolerance made SIGN IS LEADING SEPARATE so
000150* the gold file's leading +/- survives a straight COPY.
000170*
000180 01  MR-Metric-Record.
000190     03  MR-MM-Name               pic x(30).
000200     03  MR-MM-Value              pic s9(07)v9(10)
000210                                     sign is leading separate.
000220     03  MR-MM-Tolerance          pic s9(03)v9(10)
000230                                     sign is leading separate.
000240*
000250* Working table pairing one engine record with its gold
000260* counterpart - built positionally per C1, occurs bounded the
000270* same as the study table (spec allows up to 50 checks in a
000280* single comparator run).
000290*
000300 01  MR-Compare-Tbl.
000310     03  MR-Chk-Count             pic 9(03)      comp.
000320     03  MR-Chk-Entry            occurs 50 times indexed by MR-CX.
000330         05  MR-CK-Name           pic x(30).
000340         05  MR-CK-Engine-Val     pic s9(07)v9(10) comp-3.
000350         05  MR-CK-Gold-Val       pic s9(07)v9(10) comp-3.
000360         05  MR-CK-Tolerance      pic  9(03)v9(10) comp-3.
000370         05  MR-CK-Diff           pic  9(07)v9(10) comp-3.
000380         05  MR-CK-Status         pic x(04).
000390         05  MR-CK-Reason         pic x(08).
000400         05  filler               pic x(02).
000410*
000420* MR-CK-Status holds PASS or FAIL; MR-CK-Reason holds spaces or
000430* MISMATCH, set per C1/C2 in MRCOMPAR.
000440*
000450* Redefinition used when the metric name must be split into its
000460* dimension prefix (POOLED-, HETEROG-, EGGER- etc) for report
000470* grouping.
000480*
000490 01  MR-Metric-Name-Split redefines MR-Metric-Record.
000500     03  MR-MN-Prefix             pic x(10).
000510     03  MR-MN-Suffix             pic x(20).
000520     03  filler                   pic x(32).
000530*
000540 77  MR-Chk-Passed                pic 9(03)      comp.
000550 77  MR-Chk-Failed                pic 9(03)      comp.
