000010****************************************************************
000020*                                                               *
000030*             Numeric Primitives - SQRT / LN / EXP              *
000040*                                                               *
000050****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100**
000110      Program-Id.         mrmath.
000120**
000130    Author.             V B Coen FBCS, FIDM, FIDPM.
000140**
000150    Installation.       Applewood Computers.
000160**
000170    Date-Written.       03/11/1988.
000180**
000190    Date-Compiled.
000200**
000210    Security.         Copyright (C) 1988-2026, Vincent Bryan Coen.
000220                 Distributed under the GNU General Public License.
000230                        See the file COPYING for details.
000240**
000250    Remarks.            Square root, natural log and exponential
000260                       kernels for the MetaReview batch, called by
000270                        MRSTUDY, MRHRCONV and MRSTAT. No intrinsic
000280                     FUNCTIONs used - all three built from Newton-
000290                        Raphson / range-reduced series by hand, in
000300                       the manner MAPS04 built its own date maths.
000310**
000320    Version.            See Prog-Vers in WS.
000330****
000340*
000350* changes:
000360* 03/11/1988 vbc - 1.00 Created - SQRT via Newton-Raphson.         CR-0001
000370* 09/11/1988 vbc - 1.01 Added LN (range reduce by powers           CR-0002
000380*         of 2, then
000390*                    2*atanh series) and EXP (range reduce by ln2,
000400*                       Taylor series on the remainder).
000410* 14/03/1991 vbc - 1.02 MR-Fn-Error-Sw set on LN(<=0) or SQRT(<0). CR-0003
000420* 28/09/1998 vbc        Y2K review - no 2-digit years held, clean. CR-0004
000430* 14/03/1999 vbc        Confirmed clean for century rollover.      CR-0005
000440* 03/12/2025 vbc    Tightened SQRT iteration count from 30 to 20 - CR-0006
000450*                       no measurable gain past 15 on test data.
000460*
000470****************************************************************
000480*
000490* Copyright Notice.
000500* ****************
000510*
000520* This program is part of the MetaReview gold-standard
000530*         meta-analysis
000540* batch and is Copyright (c) Vincent B Coen, 1988-2026 and later.
000550*
000560* This program is free software; you can redistribute it and/or
000570* modify it under the terms of the GNU General Public License as
000580* published by the Free Software Foundation; version 3 and later.
000590*
000600****************************************************************
000610*
000620 environment      division.
000630*========================
000640*
000650 special-names.
000660     class Mr-Numeric-Class is "0123456789".
000670*
000680 input-output     section.
000690*-----------------------
000700*
000710 data             division.
000720*========================
000730 working-storage  section.
000740*-----------------------
000750*
000760 01  Mr-Math-Constants.
000770     03  Mr-Ln-2                  pic 9v9(15)   comp-3
000780                                     value 0.693147180559945.
000790     03  Mr-Const-One             pic 9v9(02)   comp-3 value 1.00.
000800     03  Mr-Const-Two             pic 9v9(02)   comp-3 value 2.00.
000810     03  Mr-Const-Half            pic 9v9(02)   comp-3 value 0.50.
000820     03  filler                    pic x(01).
000830*
000840 01  Mr-Sqrt-Work.
000850     03  Mr-Sq-X                  pic s9(07)v9(10) comp-3.
000860     03  Mr-Sq-Guess              pic s9(07)v9(10) comp-3.
000870     03  Mr-Sq-Prev               pic s9(07)v9(10) comp-3.
000880     03  Mr-Sq-Iter                pic 99         comp.
000890     03  filler                    pic x(01).
000900*
000910* Redefinition - byte-layout view of the iteration work area,
000920* kept alongside Mr-Ln-Clear-View below for whoever next has to
000930* lay this block over a dump when SQRT stops converging.
000950*
000960 01  Mr-Sqrt-Clear-View redefines Mr-Sqrt-Work.
000970     03  filler                  pic x(30).
000980*
000990 01  Mr-Ln-Work.
001000     03  Mr-Ln-X                  pic s9(07)v9(10) comp-3.
001010     03  Mr-Ln-Reduced             pic s9(07)v9(10) comp-3.
001020     03  Mr-Ln-K                   pic s9(03)     comp.
001030     03  Mr-Ln-T                   pic s9(07)v9(10) comp-3.
001040     03  Mr-Ln-T-Pow                pic s9(07)v9(15) comp-3.
001050     03  Mr-Ln-Term                 pic s9(07)v9(15) comp-3.
001060     03  Mr-Ln-Sum                  pic s9(07)v9(10) comp-3.
001070     03  Mr-Ln-N                    pic 99          comp.
001080     03  filler                     pic x(01).
001090*
001100* Redefinition - same dump-layout habit, over the range-reduction
001110* and series work area.
001130*
001140 01  Mr-Ln-Clear-View redefines Mr-Ln-Work.
001150     03  filler                  pic x(65).
001160*
001170 01  Mr-Exp-Work.
001180     03  Mr-Ex-X                  pic s9(07)v9(10) comp-3.
001190     03  Mr-Ex-K                   pic s9(03)      comp.
001200     03  Mr-Ex-R                    pic s9(07)v9(10) comp-3.
001210     03  Mr-Ex-Term                 pic s9(07)v9(15) comp-3.
001220     03  Mr-Ex-Sum                  pic s9(07)v9(10) comp-3.
001230     03  Mr-Ex-N                    pic 99          comp.
001240     03  Mr-Ex-Result                pic s9(07)v9(10) comp-3.
001250*
001260* Redefinition - byte-layout view of the range-reduction and
001270* series work area, same dump habit as the two above.
001290*
001300 01  Mr-Ex-K-Split redefines Mr-Exp-Work.
001310     03  filler                  pic x(52).
001320*
001330 77  Mr-Ex-K-Abs                 pic 9(03)     comp.
001340*
001350 linkage section.
001360*--------------
001370*
001380*********
001390* mrmath *
001400*********
001410*
001420 copy "wsmrfnc.cob".
001430*
001440 procedure division  using  Mr-Fn-Data.
001450*=====================================
001460*
001470     move     "N"  to  Mr-Fn-Error-Sw.
001480     evaluate Mr-Fn-Code
001490              when  01  go to  Sqrt-Entry
001500              when  02  go to  Ln-Entry
001510              when  03  go to  Exp-Entry
001520              when  other
001530                    move  "Y"  to  Mr-Fn-Error-Sw
001540                    go to  Main-Exit
001550     end-evaluate.
001560*
001570****************************************
001580*  Square Root  -  Newton-Raphson       *
001590*  Requires  X  in Mr-Fn-X  ( >= 0 )    *
001600****************************************
001610 Sqrt-Entry.
001620     move     Mr-Fn-X to Mr-Sq-X.
001630     if       Mr-Sq-X < zero
001640              move  "Y"  to  Mr-Fn-Error-Sw
001650              move  zero to  Mr-Fn-Result
001660              go to  Main-Exit.
001670     if       Mr-Sq-X = zero
001680              move  zero to  Mr-Fn-Result
001690              go to  Main-Exit.
001700*
001710     if       Mr-Sq-X < Mr-Const-One
001720              move  Mr-Const-One to Mr-Sq-Guess
001730     else
001740              divide  Mr-Sq-X by Mr-Const-Two giving Mr-Sq-Guess.
001750*
001760     perform  Sqrt-Iterate through Sqrt-Iterate-Exit
001770             varying Mr-Sq-Iter from 1 by 1 until Mr-Sq-Iter > 20.
001780*
001790     move     Mr-Sq-Guess to Mr-Fn-Result.
001800     go       to Main-Exit.
001810*
001820 Sqrt-Iterate.
001830     move     Mr-Sq-Guess to Mr-Sq-Prev.
001840     compute  Mr-Sq-Guess rounded =
001850            (Mr-Sq-Prev + (Mr-Sq-X / Mr-Sq-Prev)) * Mr-Const-Half.
001860 Sqrt-Iterate-Exit.
001870     exit.
001880*
001890****************************************
001900*  Natural Log - Range Reduce By 2's,   *
001910*    Then 2*Atanh Series On Remainder   *
001920*  Requires  X  in Mr-Fn-X  ( > 0 )     *
001930****************************************
001940 Ln-Entry.
001950     move     Mr-Fn-X to Mr-Ln-X.
001960     if       Mr-Ln-X not > zero
001970              move  "Y"  to  Mr-Fn-Error-Sw
001980              move  zero to  Mr-Fn-Result
001990              go to  Main-Exit.
002000*
002010     move     Mr-Ln-X to Mr-Ln-Reduced.
002020     move     zero    to Mr-Ln-K.
002030*
002040     perform  Ln-Reduce-Up through Ln-Reduce-Up-Exit
002050              until Mr-Ln-Reduced not < Mr-Const-Half.
002060     perform  Ln-Reduce-Down through Ln-Reduce-Down-Exit
002070              until Mr-Ln-Reduced not > 1.5.
002080*
002090     compute  Mr-Ln-T rounded =
002100              (Mr-Ln-Reduced - Mr-Const-One) /
002110              (Mr-Ln-Reduced + Mr-Const-One).
002120     move     Mr-Ln-T   to Mr-Ln-T-Pow.
002130     move     Mr-Ln-T   to Mr-Ln-Sum.
002140*
002150     perform  Ln-Series-Term through Ln-Series-Term-Exit
002160              varying Mr-Ln-N from 3 by 2 until Mr-Ln-N > 25.
002170*
002180     compute  Mr-Fn-Result rounded =
002190              (Mr-Ln-K * Mr-Ln-2) + (Mr-Const-Two * Mr-Ln-Sum).
002200     go       to Main-Exit.
002210*
002220 Ln-Reduce-Up.
002230     multiply Mr-Ln-Reduced by Mr-Const-Two giving Mr-Ln-Reduced.
002240     subtract 1 from Mr-Ln-K.
002250 Ln-Reduce-Up-Exit.
002260     exit.
002270*
002280 Ln-Reduce-Down.
002290     divide   Mr-Ln-Reduced by Mr-Const-Two giving Mr-Ln-Reduced.
002300     add      1 to Mr-Ln-K.
002310 Ln-Reduce-Down-Exit.
002320     exit.
002330*
002340 Ln-Series-Term.
002350     multiply Mr-Ln-T-Pow by Mr-Ln-T giving Mr-Ln-T-Pow.
002360     multiply Mr-Ln-T-Pow by Mr-Ln-T giving Mr-Ln-T-Pow.
002370     compute  Mr-Ln-Term rounded = Mr-Ln-T-Pow / Mr-Ln-N.
002380     add      Mr-Ln-Term to Mr-Ln-Sum.
002390 Ln-Series-Term-Exit.
002400     exit.
002410*
002420****************************************
002430*  Exponential - Range Reduce By Ln 2,  *
002440*     Taylor Series On Remainder        *
002450*  Requires  X  in Mr-Fn-X               *
002460****************************************
002470 Exp-Entry.
002480     move     Mr-Fn-X to Mr-Ex-X.
002490     divide   Mr-Ex-X by Mr-Ln-2 giving Mr-Ex-K rounded.
002500     compute  Mr-Ex-R rounded = Mr-Ex-X - (Mr-Ex-K * Mr-Ln-2).
002510*
002520     move     Mr-Const-One to Mr-Ex-Sum.
002530     move     Mr-Const-One to Mr-Ex-Term.
002540*
002550     perform  Exp-Series-Term through Exp-Series-Term-Exit
002560              varying Mr-Ex-N from 1 by 1 until Mr-Ex-N > 18.
002570*
002580     move     Mr-Ex-Sum to Mr-Ex-Result.
002590*
002600     if       Mr-Ex-K not < zero
002610              perform  Exp-Double through Exp-Double-Exit
002620                       varying Mr-Ex-K-Abs from 1 by 1
002630                       until Mr-Ex-K-Abs > Mr-Ex-K
002640     else
002650              perform  Exp-Halve through Exp-Halve-Exit
002660                       Mr-Ex-K times.
002670*
002680     move     Mr-Ex-Result to Mr-Fn-Result.
002690     go       to Main-Exit.
002700*
002710 Exp-Series-Term.
002720     divide   Mr-Ex-Term by Mr-Ex-N giving Mr-Ex-Term rounded.
002730     multiply Mr-Ex-Term by Mr-Ex-R giving Mr-Ex-Term rounded.
002740     add      Mr-Ex-Term to Mr-Ex-Sum.
002750 Exp-Series-Term-Exit.
002760     exit.
002770*
002780 Exp-Double.
002790     multiply Mr-Ex-Result by Mr-Const-Two giving Mr-Ex-Result.
002800 Exp-Double-Exit.
002810     exit.
002820*
002830 Exp-Halve.
002840  divide Mr-Ex-Result by Mr-Const-Two giving Mr-Ex-Result rounded.
002850 Exp-Halve-Exit.
002860     exit.
002870*
002880 Main-Exit.
002890     exit     program.
