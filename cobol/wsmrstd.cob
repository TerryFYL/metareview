000010*******************************************
000020*                                          *
000030* Record Definitions For Study Input And  *
000040*   In-Memory Study Working Table         *
000050*     Used by MRSTUDY and MRHRCONV        *
000060*******************************************
000070*  Binary study rec  = 30 bytes fixed.
000080*  HR study rec       = 37 bytes fixed.
000090*
000100* THESE FIELD DEFINITIONS MAY NEED CHANGING
000110*
000120* 04/11/25 vbc - Created for gold-standard meta-analysis batch.
000130* 06/11/25 vbc - Added HR study record for hazard-ratio unit.
000140* 19/11/25 vbc - Study-Tbl bumped to occurs 50 per spec ceiling.
000150* 02/12/25 vbc - Added Mr-St-Used switch so rejected HR recs (bad
000160*               CI bounds) can be skipped without shrinking table.
000170*
000180 01  MR-Study-In-Record.
000190     03  MR-SI-Study-Name        pic x(10).
000200     03  MR-SI-Events-1          pic 9(05).
000210     03  MR-SI-Total-1           pic 9(05).
000220     03  MR-SI-Events-2          pic 9(05).
000230     03  MR-SI-Total-2           pic 9(05).
000240*
000250 01  MR-HR-Study-In-Record.
000260     03  MR-HI-Study-Name        pic x(10).
000270     03  MR-HI-HR                pic 9(03)v9(06).
000280     03  MR-HI-CI-Lower          pic 9(03)v9(06).
000290     03  MR-HI-CI-Upper          pic 9(03)v9(06).
000300*
000310* In memory study table - loaded from either input file, k <= 50.
000320* Yi/Sei/Vi carried packed to 8 places right of the point per A8.
000330*
000340* MR-ST-Used holds Y or N - N means the entry was rejected (B1)
000350* and is skipped by every accumulation paragraph. MR-ST-A/B/C/D
000360* hold the 2x2 cell counts events-1(a), total1-events1(b),
000370* events-2(c) and
000390* total2-events2(d) as continuity-corrected working values.
000400*
000410 01  MR-Study-Tbl.
000420     03  MR-Study-Entry          occurs 50 times indexed by MR-SX.
000430         05  MR-ST-Name           pic x(10).
000440         05  MR-ST-Used           pic x.
000450         05  MR-ST-A              pic 9(07)     comp-3.
000460         05  MR-ST-B              pic 9(07)     comp-3.
000470         05  MR-ST-C              pic 9(07)     comp-3.
000480         05  MR-ST-D              pic 9(07)     comp-3.
000490         05  MR-ST-Yi             pic s9(03)v9(08) comp-3.
000500         05  MR-ST-Sei            pic 9(03)v9(08) comp-3.
000510         05  MR-ST-Vi             pic 9(03)v9(08) comp-3.
000520         05  MR-ST-W-Fixed        pic 9(09)v9(08) comp-3.
000530         05  MR-ST-W-Random       pic 9(09)v9(08) comp-3.
000540         05  MR-ST-Pct-Fixed      pic 9(03)v9(06) comp-3.
000550         05  MR-ST-Pct-Random     pic 9(03)v9(06) comp-3.
000560         05  filler               pic x(04).
000570*
000580* Redefinition used by BB100/BB050 when the 2x2 cell counts need
000590* to be seen as a straight signed working area for the
000600* continuity fix.
000620*
000630 01  MR-Cell-Work.
000640     03  MR-Cell-A                pic s9(07)v9(02) comp-3.
000650     03  MR-Cell-B                pic s9(07)v9(02) comp-3.
000660     03  MR-Cell-C                pic s9(07)v9(02) comp-3.
000670     03  MR-Cell-D                pic s9(07)v9(02) comp-3.
000680     03  filler                   pic x(01).
000690*
000700 01  MR-Cell-Zero-Test redefines MR-Cell-Work.
000710     03  MR-Cz-A                  pic s9(09) comp-3.
000720     03  MR-Cz-B                  pic s9(09) comp-3.
000730     03  MR-Cz-C                  pic s9(09) comp-3.
000740     03  MR-Cz-D                  pic s9(09) comp-3.
000750     03  filler                   pic x(01).
000760*
000770* Counters for the table load loop - all held COMP per shop habit.
000780*
000790 77  MR-K                         pic 9(03)      comp.
000800 77  MR-K-Rejected                pic 9(03)      comp.
