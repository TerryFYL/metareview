000010*******************************************
000020*                                          *
000030*  Working Storage Control Block          *
000040*     Common To MRSTUDY / MRHRCONV /      *
000050*                MRCOMPAR                 *
000060*******************************************
000070*
000080* 04/11/25 vbc - Created for gold-standard meta-analysis batch.
000090* 10/11/25 vbc - Added Mr-Default-Tol per C1 (used when gold rec
000100* = 0).
000110* 26/11/25 vbc - Page-Lines/Page-Width lifted from PY-PR1 block
000120* shape, cut down to what a fixed-width batch report needs.
000130* 09/12/25 vbc - Added MR008 (engine file open failure had been
000135* wrongly using MR006, the gold-side message) and MR009 (file
000138* catalogue count check, see WSMRFIL).
000140*
000150 01  MR-Control-Block.
000160     03  MR-Prog-Version          pic x(12)      value spaces.
000170     03  MR-Page-Lines            pic 99         value 60.
000180     03  MR-Page-Width            pic 999        value 90.
000190     03  MR-Default-Tolerance     pic 9v9(10)    comp-3
000200                                                  value 0.000001.
000210     03  MR-Confidence-Z       pic 9v9(04)    comp-3 value 1.9600.
000220     03  filler                   pic x(02)      value spaces.
000230*
000240 01  MR-Report-Control.
000250     03  MR-Page-Cnt            binary-short unsigned  value zero.
000260     03  MR-Line-Cnt            binary-short unsigned  value zero.
000270     03  MR-Rec-Cnt             pic 9(05)      comp    value zero.
000280     03  filler                   pic x(04).
000290*
000300* Redefinition - Page/Line counters seen as one halfword pair when
000310* the report trailer needs to move both in a single statement.
000320*
000330 01  MR-Report-Control-Pair redefines MR-Report-Control.
000340     03  MR-RC-Pair              binary-long unsigned.
000350     03  filler                  pic x(07).
000360*
000370 01  MR-Switches.
000380     03  MR-Eof-Sw                pic x          value "N".
000390         88  MR-Eof                              value "Y".
000400     03  MR-Eof-Gold-Sw           pic x          value "N".
000410         88  MR-Eof-Gold                         value "Y".
000420     03  MR-Overall-Sw            pic x          value "P".
000430         88  MR-Overall-Pass                     value "P".
000440         88  MR-Overall-Fail                     value "F".
000450     03  filler                   pic x(01).
000460*
000470 01  Error-Messages.
000480     03  MR001   pic x(28) value "MR001 Studies file missing -".
000490     03  MR002   pic x(28) value "MR002 Read Studies error =  ".
000500     03  MR003   pic x(27) value "MR003 Study table full k>50".
000510     03  MR004   pic x(25) value "MR004 HR study rejected -".
000520     03  MR005   pic x(28) value "MR005 Results file error =  ".
000530     03  MR006   pic x(24) value "MR006 Gold metrics empty".
000540     03  MR007   pic x(28) value "MR007 Metric name mismatch =".
000542     03  MR008   pic x(28) value "MR008 Engine metrics missing".
000544     03  MR009   pic x(28) value "MR009 File catalogue bad ct".
000545     03  filler  pic x(01).
000550*
000560 01  Error-Code                   pic 999.
